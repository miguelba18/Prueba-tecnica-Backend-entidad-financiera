000100******************************************************************
000200*                                                                *
000300*    L A Y O U T   M A E S T R O   D E   C L I E N T E S         *
000400*    ================================================           *
000500*                                                                *
000600*    MIEMBRO    : CPCLIMAE                                       *
000700*    ARCHIVO    : CLIENTE-MAE (CAF.CLIENTES.MAESTRO)             *
000800*    ORGANIZA.  : RELATIVE - CLAVE = CLI-ID-CLIENTE               *
000900*    LARGO REG. : 428 BYTES (FIJO)                                *
001000*                                                                *
001100*    CONTENIDO  : UN REGISTRO POR CLIENTE DE LA FINANCIERA.      *
001200*    EL CAMPO CLI-ID-CLIENTE ES EL NUMERO RELATIVO DE REGISTRO   *
001300*    DENTRO DEL ARCHIVO (SE ASIGNA EN FORMA CORRELATIVA POR EL   *
001400*    PROGRAMA DE ALTAS - VER PGMCLCAF PARRAFO 2415).             *
001500*                                                                *
001600******************************************************************
001700*    HISTORIA DE CAMBIOS                                         *
001800*    ----------------------------------------------------------  *
001900*    19840611  R.OJEDA     CREACION DEL LAYOUT - PASE A PROD.    *
002000*                          TICKET CAF-0012.                      *
002100*    19860203  R.OJEDA     SE AMPLIA NUMERO-IDENTIFICACION DE    *
002200*                          X(12) A X(20) PARA CEDULAS EXTRANJ.   *
002300*                          TICKET CAF-0158.                      *
002400*    19890714  H.SOSA      SE AGREGA CORREO-ELECTRONICO COMO     *
002500*                          CLAVE UNICA (ANTES NO SE GUARDABA).   *
002600*                          TICKET CAF-0341.                      *
002700*    19930927  H.SOSA      AJUSTE DE FILLER POR CAMBIO DE BLOCK  *
002800*                          SIZE DEL ARCHIVO MAESTRO.             *
002900*                          TICKET CAF-0409.                      *
003000*    19981130  M.ACUNA     REMEDIACION Y2K - FECHA-NACIMIENTO,   *
003100*                          FECHA-CREACION Y FECHA-MODIFICACION   *
003200*                          PASAN DE AAMMDD/AAMMDDHHMMSS A        *
003300*                          CCYYMMDD/CCYYMMDDHHMMSS A 4 DIGITOS   *
003400*                          DE SIGLO. TICKET CAF-Y2K-004.         *
003500*    19990118  M.ACUNA     PRUEBAS DE CORTE DE SIGLO OK - CIERRE *
003600*                          DEL TICKET CAF-Y2K-004.               *
003700*    20040305  D.PAZ       SE AGREGAN REDEFINES DE FECHA PARA    *
003800*                          USO DIRECTO DESDE LOS PROGRAMAS DE    *
003900*                          VALIDACION DE EDAD (PGMEDCAF).        *
004000*                          TICKET CAF-0587.                      *
004100*    20110822  D.PAZ       SE DOCUMENTA LA REGLA DE UNICIDAD DE  *
004200*                          NUMERO-IDENTIFICACION Y CORREO        *
004300*                          ELECTRONICO. SIN CAMBIO DE LARGO.     *
004400*                          TICKET CAF-0733.                      *
004500******************************************************************
004600 01  REG-CLIMAE.
004700*----------------------------------------------------------------*
004800*    CLAVE RELATIVA DEL MAESTRO                                 *
004900*----------------------------------------------------------------*
005000     05  CLI-ID-CLIENTE          PIC S9(9)V USAGE COMP-3.
005100*----------------------------------------------------------------*
005200*    DATOS DE IDENTIFICACION DEL CLIENTE                        *
005300*----------------------------------------------------------------*
005400     05  CLI-TIPO-IDENT          PIC X(20).
005500     05  CLI-NRO-IDENT           PIC X(20).
005600*        CLI-NRO-IDENT ES UNICO EN TODO EL MAESTRO - VALIDADO   *
005700*        POR SCAN SECUENCIAL EN PGMCLCAF PARRAFO 2460.          *
005800     05  CLI-NOMBRES             PIC X(100).
005900     05  CLI-APELLIDO            PIC X(100).
006000     05  CLI-CORREO              PIC X(100).
006100*        CLI-CORREO TAMBIEN ES UNICO EN TODO EL MAESTRO.        *
006200*----------------------------------------------------------------*
006300*    FECHA DE NACIMIENTO - FORMATO CCYYMMDD                     *
006400*----------------------------------------------------------------*
006500     05  CLI-FEC-NAC             PIC 9(8).
006600     05  CLI-FEC-NAC-R REDEFINES CLI-FEC-NAC.
006700         10  CLI-FEC-NAC-CCYY    PIC 9(4).
006800         10  CLI-FEC-NAC-MM      PIC 9(2).
006900         10  CLI-FEC-NAC-DD      PIC 9(2).
007000*----------------------------------------------------------------*
007100*    TIMESTAMP DE ALTA - FORMATO CCYYMMDDHHMMSS - INMUTABLE     *
007200*----------------------------------------------------------------*
007300     05  CLI-FEC-CREA            PIC 9(14).
007400     05  CLI-FEC-CREA-R REDEFINES CLI-FEC-CREA.
007500         10  CLI-FEC-CREA-CCYY   PIC 9(4).
007600         10  CLI-FEC-CREA-MM     PIC 9(2).
007700         10  CLI-FEC-CREA-DD     PIC 9(2).
007800         10  CLI-FEC-CREA-HH     PIC 9(2).
007900         10  CLI-FEC-CREA-MN     PIC 9(2).
008000         10  CLI-FEC-CREA-SS     PIC 9(2).
008100*----------------------------------------------------------------*
008200*    TIMESTAMP DE ULTIMA MODIFICACION - CCYYMMDDHHMMSS          *
008300*----------------------------------------------------------------*
008400     05  CLI-FEC-MODIF           PIC 9(14).
008500     05  CLI-FEC-MODIF-R REDEFINES CLI-FEC-MODIF.
008600         10  CLI-FEC-MODIF-CCYY  PIC 9(4).
008700         10  CLI-FEC-MODIF-MM    PIC 9(2).
008800         10  CLI-FEC-MODIF-DD    PIC 9(2).
008900         10  CLI-FEC-MODIF-HH    PIC 9(2).
009000         10  CLI-FEC-MODIF-MN    PIC 9(2).
009100         10  CLI-FEC-MODIF-SS    PIC 9(2).
009200*----------------------------------------------------------------*
009300*    RELLENO HASTA EL LARGO FIJO DEL REGISTRO                   *
009400*----------------------------------------------------------------*
009500     05  FILLER                  PIC X(47).
