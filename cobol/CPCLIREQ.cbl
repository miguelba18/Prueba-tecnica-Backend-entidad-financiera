000100******************************************************************
000200*    L A Y O U T   N O V E D A D   D E   C L I E N T E S         *
000300*    ====================================================       *
000400*    MIEMBRO  : CPCLIREQ                                         *
000500*    ARCHIVO  : CLIENTE-REQ (ENTRADA DE PGMCLCAF) - SECUENCIAL   *
000600*    LARGO    : 360 BYTES (FIJO)                                 *
000700*                                                                *
000800*    CLR-OPERACION INDICA QUE HACER CON EL RENGLON:              *
000900*       AL = ALTA DE CLIENTE NUEVO                               *
001000*       CO = CONSULTA DE UN CLIENTE (POR CLR-ID-CLIENTE)         *
001100*       MO = MODIFICACION DE UN CLIENTE EXISTENTE                *
001200*       BA = BAJA (ELIMINACION) DE UN CLIENTE EXISTENTE          *
001300*    EN AL Y MO SE USAN LOS DATOS DESDE CLR-TIPO-IDENT EN        *
001400*    ADELANTE; EN CO Y BA SOLO INTERESA CLR-ID-CLIENTE.          *
001500******************************************************************
001600*    HISTORIA DE CAMBIOS                                         *
001700*    20110822  D.PAZ       CREACION DEL LAYOUT DE NOVEDAD PARA   *
001800*                          EL NUEVO LOTE DE CLIENTES EN BATCH.   *
001900*                          TICKET CAF-0733.                      *
002000*    20150613  E.QUIROGA   SE AGREGA LA OPERACION CO (CONSULTA)  *
002100*                          QUE ANTES SE HACIA SOLO EN LINEA.     *
002200*                          TICKET CAF-0901.                      *
002300******************************************************************
002400 01  REG-CLIREQ.
002500     05  CLR-OPERACION           PIC X(2).
002600         88  CLR-OP-ALTA             VALUE 'AL'.
002700         88  CLR-OP-CONSULTA         VALUE 'CO'.
002800         88  CLR-OP-MODIF            VALUE 'MO'.
002900         88  CLR-OP-BAJA             VALUE 'BA'.
003000     05  CLR-ID-CLIENTE          PIC 9(9).
003100     05  CLR-TIPO-IDENT          PIC X(20).
003200     05  CLR-NRO-IDENT           PIC X(20).
003300     05  CLR-NOMBRES             PIC X(100).
003400     05  CLR-APELLIDO            PIC X(100).
003500     05  CLR-CORREO              PIC X(100).
003600     05  CLR-FEC-NAC             PIC 9(8).
003700     05  FILLER                  PIC X(1).
