000100******************************************************************
000200*    A R E A   D E   E N L A C E   -   G E N E R A C I O N       *
000300*    D E L   N U M E R O   D E   C U E N T A  ( P G M C G C A F )*
000400*    ====================================================       *
000500*    MIEMBRO  : CPCTALK                                         *
000600*    USO      : COPY EN LA LINKAGE SECTION DE PGMCGCAF Y EN EL   *
000700*               CALL ... USING DE QUIEN LO INVOCA (PGMCTCAF).   *
000800*                                                                *
000900*    CTL-PREFIJO LO FIJA PGMCTCAF SEGUN EL TIPO DE CUENTA (53    *
001000*    PARA AHORROS, 33 PARA CORRIENTE - VER CPPRDMAE). PGMCGCAF   *
001100*    DEVUELVE EN CTL-NRO-CUENTA EL PREFIJO SEGUIDO DE 8 DIGITOS  *
001200*    SEUDOALEATORIOS; EL LLAMADOR REVISA SI YA EXISTE Y REPITE   *
001300*    EL CALL CON CTL-INTENTO INCREMENTADO EN 1 HASTA OBTENER     *
001400*    UN NUMERO LIBRE - VER PGMCTCAF PARRAFO 2215.                *
001500******************************************************************
001600*    HISTORIA DE CAMBIOS                                         *
001700*    19920511  H.SOSA      CREACION DEL AREA DE ENLACE PARA LA   *
001800*                          NUEVA RUTINA GENERADORA DE NUMERO DE  *
001900*                          CUENTA. TICKET CAF-0377.               *
002000******************************************************************
002100 01  DA-CTALK.
002200     05  CTL-PREFIJO             PIC X(2).
002300     05  CTL-INTENTO              PIC 9(4) USAGE COMP.
002400     05  CTL-NRO-CUENTA           PIC X(10).
002410     05  CTL-NRO-CUENTA-R REDEFINES CTL-NRO-CUENTA.
002420         10  CTL-NROCTA-PREFIJO      PIC X(2).
002430         10  CTL-NROCTA-SUFIJO       PIC 9(8).
002500     05  FILLER                   PIC X(4).
