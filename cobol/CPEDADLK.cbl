000100******************************************************************
000200*    A R E A   D E   E N L A C E   -   C A L C U L O   D E       *
000300*    E D A D   ( P G M E D C A F )                                *
000400*    ====================================================       *
000500*    MIEMBRO  : CPEDADLK                                         *
000600*    USO      : COPY EN LA LINKAGE SECTION DE PGMEDCAF Y EN EL   *
000700*               CALL ... USING DE QUIEN LO INVOCA (PGMCLCAF).   *
000800*                                                                *
000900*    EDL-FEC-NACIMIENTO Y EDL-FEC-PROCESO SE PASAN EN CCYYMMDD.  *
001000*    PGMEDCAF DEVUELVE LOS ANOS CUMPLIDOS EN EDL-EDAD-ANOS Y      *
001100*    PRENDE EDL-ES-MAYOR-EDAD CUANDO EDL-EDAD-ANOS ES MAYOR O    *
001200*    IGUAL A 18.                                                 *
001300******************************************************************
001400*    HISTORIA DE CAMBIOS                                         *
001500*    20110905  D.PAZ       CREACION DEL AREA DE ENLACE PARA LA   *
001600*                          NUEVA RUTINA DE EDAD. TICKET          *
001700*                          CAF-0740.                              *
001800******************************************************************
001900 01  DA-EDADLK.
002000     05  EDL-FEC-NACIMIENTO      PIC 9(8).
002100     05  EDL-FEC-NAC-R REDEFINES EDL-FEC-NACIMIENTO.
002110         10  EDL-FEC-NAC-CCYY        PIC 9(4).
002120         10  EDL-FEC-NAC-MM          PIC 9(2).
002130         10  EDL-FEC-NAC-DD          PIC 9(2).
002200     05  EDL-FEC-PROCESO         PIC 9(8).
002210     05  EDL-FEC-PROC-R REDEFINES EDL-FEC-PROCESO.
002220         10  EDL-FEC-PROC-CCYY       PIC 9(4).
002230         10  EDL-FEC-PROC-MM         PIC 9(2).
002240         10  EDL-FEC-PROC-DD         PIC 9(2).
002300     05  EDL-EDAD-ANOS           PIC 9(3) USAGE COMP.
002400     05  EDL-SW-RESULTADO        PIC X(1).
002500         88  EDL-ES-MAYOR-EDAD       VALUE 'S'.
002600         88  EDL-ES-MENOR-EDAD       VALUE 'N'.
002700     05  FILLER                  PIC X(4).
