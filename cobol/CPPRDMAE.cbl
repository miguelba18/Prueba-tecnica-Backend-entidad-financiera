000100******************************************************************
000200*                                                                *
000300*    L A Y O U T   M A E S T R O   D E   P R O D U C T O S       *
000400*    ================================================           *
000500*                                                                *
000600*    MIEMBRO    : CPPRDMAE                                       *
000700*    ARCHIVO    : PRODUCTO-MAE (CAF.PRODUCTOS.MAESTRO)           *
000800*    ORGANIZA.  : RELATIVE - CLAVE = PRD-ID-PRODUCTO              *
000900*    LARGO REG. : 107 BYTES (FIJO)                                *
001000*                                                                *
001100*    CONTENIDO  : UNA CUENTA (CORRIENTE O DE AHORROS) POR        *
001200*    REGISTRO. EL SALDO ES EL TOTAL VIGENTE, ACTUALIZADO POR     *
001300*    PGMTRCAF EN CADA CONSIGNACION / RETIRO / TRANSFERENCIA.     *
001400*                                                                *
001500******************************************************************
001600*    HISTORIA DE CAMBIOS                                         *
001700*    ----------------------------------------------------------  *
001800*    19850422  R.OJEDA     CREACION DEL LAYOUT - ALTA EN PROD.   *
001900*                          TICKET CAF-0019.                      *
002000*    19870816  R.OJEDA     SE AGREGA PRD-EXENTA-GMF (LEY DEL     *
002100*                          GRAVAMEN A MOVIMIENTOS FINANCIEROS).  *
002200*                          POR AHORA NO INTERVIENE EN NINGUN     *
002300*                          CALCULO DE ESTE SUBSISTEMA.           *
002400*                          TICKET CAF-0204.                      *
002500*    19920511  H.SOSA      NUMERO-CUENTA PASA DE 8 A 10          *
002600*                          POSICIONES (2 DE PREFIJO + 8 AL AZAR) *
002700*                          PARA EVITAR COLISIONES.               *
002800*                          TICKET CAF-0377.                      *
002900*    19981130  M.ACUNA     REMEDIACION Y2K - FECHA-CREACION Y    *
003000*                          FECHA-MODIFICACION PASAN A CCYYMMDD-  *
003100*                          HHMMSS DE 4 DIGITOS DE SIGLO.         *
003200*                          TICKET CAF-Y2K-004.                   *
003300*    20040305  D.PAZ       SE AGREGAN 88-NIVELES DE PRD-ESTADO   *
003400*                          Y REDEFINES DE FECHA.                 *
003500*                          TICKET CAF-0587.                      *
003600*    20150613  E.QUIROGA   EL SALDO PASA A COMP-3 CON SIGNO      *
003700*                          EXPLICITO PARA PERMITIR DESCUBIERTO   *
003800*                          EN CUENTA CORRIENTE.                  *
003900*                          TICKET CAF-0901.                      *
004000******************************************************************
004100 01  REG-PRDMAE.
004200*----------------------------------------------------------------*
004300*    CLAVE RELATIVA DEL MAESTRO                                 *
004400*----------------------------------------------------------------*
004500     05  PRD-ID-PRODUCTO         PIC S9(9)V USAGE COMP-3.
004600*----------------------------------------------------------------*
004700*    TIPO DE CUENTA                                             *
004800*----------------------------------------------------------------*
004900     05  PRD-TIPO-CUENTA         PIC X(20).
005000         88  PRD-TIPO-AHORROS        VALUE 'CUENTA_AHORROS'.
005100         88  PRD-TIPO-CORRIENTE      VALUE 'CUENTA_CORRIENTE'.
005200*----------------------------------------------------------------*
005300*    NUMERO DE CUENTA - 2 POS. PREFIJO DE TIPO + 8 AL AZAR       *
005400*    PREFIJO 53 = AHORROS   PREFIJO 33 = CORRIENTE               *
005500*----------------------------------------------------------------*
005600     05  PRD-NRO-CUENTA          PIC X(10).
005700     05  PRD-NRO-CUENTA-R REDEFINES PRD-NRO-CUENTA.
005800         10  PRD-NROCTA-PREFIJO  PIC X(2).
005900         10  PRD-NROCTA-SUFIJO   PIC 9(8).
006000*----------------------------------------------------------------*
006100*    ESTADO DE LA CUENTA                                        *
006200*----------------------------------------------------------------*
006300     05  PRD-ESTADO              PIC X(20).
006400         88  PRD-ESTADO-ACTIVA       VALUE 'ACTIVA'.
006500         88  PRD-ESTADO-INACTIVA     VALUE 'INACTIVA'.
006600         88  PRD-ESTADO-CANCELADA    VALUE 'CANCELADA'.
006700*----------------------------------------------------------------*
006800*    SALDO VIGENTE - 13 ENTEROS + 2 DECIMALES, CON SIGNO         *
006900*----------------------------------------------------------------*
007000     05  PRD-SALDO               PIC S9(13)V99 USAGE COMP-3.
007100*----------------------------------------------------------------*
007200*    EXENCION DEL GRAVAMEN A MOVIMIENTOS FINANCIEROS             *
007300*----------------------------------------------------------------*
007400     05  PRD-EXENTA-GMF          PIC X(1).
007500         88  PRD-EXENTA-GMF-SI       VALUE 'Y'.
007600         88  PRD-EXENTA-GMF-NO       VALUE 'N'.
007700*----------------------------------------------------------------*
007800*    TIMESTAMP DE ALTA - CCYYMMDDHHMMSS                         *
007900*----------------------------------------------------------------*
008000     05  PRD-FEC-CREA            PIC 9(14).
008100     05  PRD-FEC-CREA-R REDEFINES PRD-FEC-CREA.
008200         10  PRD-FEC-CREA-CCYY   PIC 9(4).
008300         10  PRD-FEC-CREA-MM     PIC 9(2).
008400         10  PRD-FEC-CREA-DD     PIC 9(2).
008500         10  PRD-FEC-CREA-HH     PIC 9(2).
008600         10  PRD-FEC-CREA-MN     PIC 9(2).
008700         10  PRD-FEC-CREA-SS     PIC 9(2).
008800*----------------------------------------------------------------*
008900*    TIMESTAMP DE ULTIMA MODIFICACION - CCYYMMDDHHMMSS          *
009000*----------------------------------------------------------------*
009100     05  PRD-FEC-MODIF           PIC 9(14).
009200     05  PRD-FEC-MODIF-R REDEFINES PRD-FEC-MODIF.
009300         10  PRD-FEC-MODIF-CCYY  PIC 9(4).
009400         10  PRD-FEC-MODIF-MM    PIC 9(2).
009500         10  PRD-FEC-MODIF-DD    PIC 9(2).
009600         10  PRD-FEC-MODIF-HH    PIC 9(2).
009700         10  PRD-FEC-MODIF-MN    PIC 9(2).
009800         10  PRD-FEC-MODIF-SS    PIC 9(2).
009900*----------------------------------------------------------------*
010000*    CLIENTE PROPIETARIO - FK AL MAESTRO DE CLIENTES             *
010100*----------------------------------------------------------------*
010200     05  PRD-ID-CLIENTE          PIC S9(9)V USAGE COMP-3.
010300*----------------------------------------------------------------*
010400*    RELLENO HASTA EL LARGO FIJO DEL REGISTRO                   *
010500*----------------------------------------------------------------*
010600     05  FILLER                  PIC X(10).
