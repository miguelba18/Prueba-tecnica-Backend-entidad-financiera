000100******************************************************************
000200*    L A Y O U T   N O V E D A D   D E   P R O D U C T O S       *
000300*    ====================================================       *
000400*    MIEMBRO  : CPPRDREQ                                         *
000500*    ARCHIVO  : PRODUCTO-REQ (ENTRADA DE PGMCTCAF) - SECUENCIAL  *
000600*    LARGO    : 65 BYTES (FIJO)                                  *
000700*                                                                *
000800*    PRR-OPERACION INDICA QUE HACER CON EL RENGLON:              *
000900*       AL = ALTA DE CUENTA (REQUIERE PRR-ID-CLIENTE Y           *
001000*            PRR-TIPO-CUENTA)                                    *
001100*       CO = CONSULTA DE UNA CUENTA (POR PRR-ID-PRODUCTO)        *
001200*       CC = CONSULTA DE TODAS LAS CUENTAS DE UN CLIENTE         *
001300*            (POR PRR-ID-CLIENTE)                                *
001400*       CE = CAMBIO DE ESTADO (POR PRR-ID-PRODUCTO Y             *
001500*            PRR-ESTADO-NUEVO)                                   *
001600*       BA = BAJA (ELIMINACION) DE UNA CUENTA                    *
001700******************************************************************
001800*    HISTORIA DE CAMBIOS                                         *
001900*    20110822  D.PAZ       CREACION DEL LAYOUT DE NOVEDAD PARA   *
002000*                          EL LOTE DE CUENTAS. TICKET CAF-0733.  *
002100*    20150613  E.QUIROGA   SE AGREGA LA OPERACION CC (CONSULTA   *
002200*                          POR CLIENTE). TICKET CAF-0901.        *
002300******************************************************************
002400 01  REG-PRDREQ.
002500     05  PRR-OPERACION           PIC X(2).
002600         88  PRR-OP-ALTA             VALUE 'AL'.
002700         88  PRR-OP-CONSULTA         VALUE 'CO'.
002800         88  PRR-OP-CONSULTA-CLI     VALUE 'CC'.
002900         88  PRR-OP-CAMBIO-ESTADO    VALUE 'CE'.
003000         88  PRR-OP-BAJA             VALUE 'BA'.
003100     05  PRR-ID-PRODUCTO         PIC 9(9).
003200     05  PRR-ID-CLIENTE          PIC 9(9).
003300     05  PRR-TIPO-CUENTA         PIC X(20).
003400     05  PRR-EXENTA-GMF          PIC X(1).
003500     05  PRR-ESTADO-NUEVO        PIC X(20).
003600     05  FILLER                  PIC X(4).
