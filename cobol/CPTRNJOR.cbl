000100******************************************************************
000200*                                                                *
000300*    L A Y O U T   D I A R I O   D E   T R A N S A C C I O N E S *
000400*    ====================================================       *
000500*                                                                *
000600*    MIEMBRO    : CPTRNJOR                                       *
000700*    ARCHIVO    : TRANSACCION-JOR (CAF.TRANSACCIONES.DIARIO)     *
000800*    ORGANIZA.  : SECUENCIAL - SOLO ALTA (OPEN EXTEND)           *
000900*    LARGO REG. : 620 BYTES (FIJO)                                *
001000*                                                                *
001100*    CONTENIDO  : UN ASIENTO POR CADA MOVIMIENTO POSTEADO POR    *
001200*    PGMTRCAF. LAS TRANSFERENCIAS GENERAN DOS ASIENTOS (DEBITO   *
001300*    Y CREDITO) - VER PGMTRCAF PARRAFO 2430. EL ARCHIVO NO SE    *
001400*    REESCRIBE NI SE BORRA; ES EL DIARIO CONTABLE DE LA CUENTA.  *
001500*                                                                *
001600******************************************************************
001700*    HISTORIA DE CAMBIOS                                         *
001800*    ----------------------------------------------------------  *
001900*    19860124  R.OJEDA     CREACION DEL LAYOUT - DIARIO DE       *
002000*                          MOVIMIENTOS. TICKET CAF-0031.         *
002100*    19901007  H.SOSA      SE AGREGA EL PAR ID-CUENTA-DESTINO /  *
002200*                          NUMERO-CUENTA-DESTINO PARA PODER      *
002300*                          REGISTRAR TRANSFERENCIAS.             *
002400*                          TICKET CAF-0301.                      *
002500*    19981130  M.ACUNA     REMEDIACION Y2K - FECHA-TRANSACCION   *
002600*                          PASA A CCYYMMDDHHMMSS (4 DIGITOS DE   *
002700*                          SIGLO). TICKET CAF-Y2K-004.           *
002800*    20040305  D.PAZ       SE AGREGAN 88-NIVELES DE              *
002900*                          TRN-TIPO-MOVIMIENTO Y REDEFINE DE     *
003000*                          FECHA-TRANSACCION.                    *
003100*                          TICKET CAF-0587.                      *
003200*    20180209  E.QUIROGA   DESCRIPCION PASA DE X(80) A X(500)    *
003300*                          PARA ADMITIR EL TEXTO LIBRE QUE       *
003400*                          ENVIA LA MESA DE TRANSFERENCIAS.      *
003500*                          TICKET CAF-1024.                      *
003600******************************************************************
003700 01  REG-TRNJOR.
003800*----------------------------------------------------------------*
003900*    CLAVE CORRELATIVA - NO ES CLAVE DE ARCHIVO (ARCHIVO ES      *
004000*    SECUENCIAL PURO); SE USA PARA TRAZABILIDAD DEL ASIENTO      *
004100*----------------------------------------------------------------*
004200     05  TRN-ID-TRANSACCION      PIC S9(9)V USAGE COMP-3.
004300*----------------------------------------------------------------*
004400*    CLASE Y SENTIDO DEL MOVIMIENTO                              *
004500*----------------------------------------------------------------*
004600     05  TRN-TIPO-TRANSACCION    PIC X(20).
004700         88  TRN-ES-CONSIGNACION     VALUE 'CONSIGNACION'.
004800         88  TRN-ES-RETIRO           VALUE 'RETIRO'.
004900         88  TRN-ES-TRANSFERENCIA    VALUE 'TRANSFERENCIA'.
005000     05  TRN-TIPO-MOVIMIENTO     PIC X(20).
005100         88  TRN-ES-CREDITO          VALUE 'CREDITO'.
005200         88  TRN-ES-DEBITO           VALUE 'DEBITO'.
005300*----------------------------------------------------------------*
005400*    IMPORTE DEL ASIENTO - SIEMPRE POSITIVO COMO SE INGRESO      *
005500*----------------------------------------------------------------*
005600     05  TRN-MONTO               PIC S9(13)V99 USAGE COMP-3.
005700*----------------------------------------------------------------*
005800*    TEXTO LIBRE DEL MOVIMIENTO                                 *
005900*----------------------------------------------------------------*
006000     05  TRN-DESCRIPCION         PIC X(500).
006100*----------------------------------------------------------------*
006200*    FECHA/HORA DE POSTEO - CCYYMMDDHHMMSS                      *
006300*----------------------------------------------------------------*
006400     05  TRN-FEC-TRANSAC         PIC 9(14).
006500     05  TRN-FEC-TRANSAC-R REDEFINES TRN-FEC-TRANSAC.
006600         10  TRN-FEC-TRN-CCYY    PIC 9(4).
006700         10  TRN-FEC-TRN-MM      PIC 9(2).
006800         10  TRN-FEC-TRN-DD      PIC 9(2).
006900         10  TRN-FEC-TRN-HH      PIC 9(2).
007000         10  TRN-FEC-TRN-MN      PIC 9(2).
007100         10  TRN-FEC-TRN-SS      PIC 9(2).
007200*----------------------------------------------------------------*
007300*    CUENTA CONTRA LA QUE SE POSTEA ESTE ASIENTO                 *
007400*----------------------------------------------------------------*
007500     05  TRN-ID-CTA-ORIGEN       PIC S9(9)V USAGE COMP-3.
007600     05  TRN-NRO-CTA-ORIGEN      PIC X(10).
007700*----------------------------------------------------------------*
007800*    CONTRAPARTE - SOLO EN TRANSFERENCIAS; CERO/BLANCO EN LO     *
007900*    DEMAS                                                       *
008000*----------------------------------------------------------------*
008100     05  TRN-ID-CTA-DESTINO      PIC S9(9)V USAGE COMP-3.
008200     05  TRN-NRO-CTA-DESTINO     PIC X(10).
008300*----------------------------------------------------------------*
008400*    SALDO DE CUENTA-ORIGEN INMEDIATAMENTE DESPUES DEL ASIENTO  *
008500*----------------------------------------------------------------*
008600     05  TRN-SALDO-DESPUES       PIC S9(13)V99 USAGE COMP-3.
008700*----------------------------------------------------------------*
008800*    RELLENO HASTA EL LARGO FIJO DEL REGISTRO                   *
008900*----------------------------------------------------------------*
009000     05  FILLER                  PIC X(15).
