000100******************************************************************
000200*    L A Y O U T   N O V E D A D   D E   T R A N S A C C I O N E S*
000300*    ====================================================       *
000400*    MIEMBRO  : CPTRNREQ                                         *
000500*    ARCHIVO  : TRANSACCION-REQ (ENTRADA DE PGMTRCAF)            *
000600*    ORGANIZA.: SECUENCIAL                                       *
000700*    LARGO    : 540 BYTES (FIJO)                                 *
000800*                                                                *
000900*    TRR-OPERACION INDICA QUE HACER CON EL RENGLON:              *
001000*       CO = CONSIGNACION  (ABONA TRR-ID-CTA-ORIGEN)             *
001100*       RE = RETIRO        (DEBITA TRR-ID-CTA-ORIGEN)            *
001200*       TR = TRANSFERENCIA (DE TRR-ID-CTA-ORIGEN A               *
001300*            TRR-ID-CTA-DESTINO)                                 *
001400*       EC = ESTADO DE CUENTA (REPORTE DE MOVIMIENTOS DE         *
001500*            TRR-ID-CTA-ORIGEN - NO AFECTA SALDOS)               *
001600*    SI TRR-DESCRIPCION VIENE EN BLANCO PGMTRCAF LE ASIGNA UN    *
001700*    TEXTO POR DEFECTO SEGUN LA OPERACION - VER PARRAFO 2440.    *
001800******************************************************************
001900*    HISTORIA DE CAMBIOS                                         *
002000*    20110822  D.PAZ       CREACION DEL LAYOUT DE NOVEDAD PARA   *
002100*                          EL LOTE DE TRANSACCIONES. TICKET      *
002200*                          CAF-0733.                              *
002300*    20150613  E.QUIROGA   SE AGREGA LA OPERACION EC PARA PODER  *
002400*                          PEDIR EL ESTADO DE CUENTA POR LOTE,   *
002500*                          ANTES SOLO SE EMITIA EN LINEA.        *
002600*                          TICKET CAF-0901.                      *
002700*    20180209  E.QUIROGA   TRR-DESCRIPCION PASA DE X(80) A       *
002800*                          X(500) PARA ALINEARSE CON EL LARGO    *
002900*                          DEL DIARIO. TICKET CAF-1024.          *
003000******************************************************************
003100 01  REG-TRNREQ.
003200     05  TRR-OPERACION           PIC X(2).
003300         88  TRR-OP-CONSIGNACION     VALUE 'CO'.
003400         88  TRR-OP-RETIRO           VALUE 'RE'.
003500         88  TRR-OP-TRANSFERENCIA    VALUE 'TR'.
003600         88  TRR-OP-ESTADO-CUENTA    VALUE 'EC'.
003700     05  TRR-ID-CTA-ORIGEN       PIC 9(9).
003800     05  TRR-ID-CTA-DESTINO      PIC 9(9).
003900     05  TRR-MONTO               PIC S9(13)V99.
004000     05  TRR-DESCRIPCION         PIC X(500).
004100     05  FILLER                  PIC X(5).
