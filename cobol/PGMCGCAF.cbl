000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCGCAF.
000300 AUTHOR.        H. SOSA.
000400 INSTALLATION.  CORP. FINANCIERA ANDINA - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.  MAY 1992.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO. SISTEMAS.
000800******************************************************************
000900*    PGMCGCAF - RUTINA GENERADORA DE NUMERO DE CUENTA            *
001000*    ==================================================         *
001100*    SUBPROGRAMA INVOCADO POR CALL DESDE PGMCTCAF (ALTA DE       *
001200*    PRODUCTOS) PARA OBTENER LOS 8 DIGITOS QUE VAN DESPUES DEL   *
001300*    PREFIJO DE TIPO DE CUENTA (53-AHORROS, 33-CORRIENTE).       *
001400*                                                                *
001500*    EL SUFIJO SE ARMA CON UN GENERADOR CONGRUENCIAL LINEAL      *
001600*    SEMBRADO CON LA HORA DEL RELOJ DEL SISTEMA (NO EXISTE        *
001700*    GENERADOR DE NUMEROS ALEATORIOS EN ESTE COMPILADOR); EL     *
001800*    LLAMADOR (PGMCTCAF) ES QUIEN VERIFICA SI EL NUMERO YA       *
001900*    EXISTE EN EL MAESTRO Y VUELVE A LLAMAR CON CTL-INTENTO      *
002000*    INCREMENTADO SI HAY QUE REINTENTAR.                        *
002100******************************************************************
002200*    HISTORIA DE CAMBIOS                                         *
002300*    ----------------------------------------------------------  *
002400*    19920511  H.SOSA      CREACION DEL SUBPROGRAMA - ANTES EL   *
002500*                          NUMERO DE CUENTA LO ASIGNABA UN       *
002600*                          OPERADOR A MANO. TICKET CAF-0377.     *
002700*    19970619  H.SOSA      LA SEMILLA PASA A INCLUIR TAMBIEN EL  *
002800*                          NUMERO DE INTENTO PARA QUE DOS        *
002900*                          LLAMADOS EN EL MISMO SEGUNDO NO       *
003000*                          REPITAN EL MISMO SUFIJO.              *
003100*                          TICKET CAF-0418.                      *
003200*    20040305  D.PAZ       SE ACOTA EL SUFIJO A 8 DIGITOS CON    *
003300*                          RESTO DE DIVISION (ANTES PODIA DAR    *
003400*                          MENOS DE 8 POSICIONES Y QUEDABA CON   *
003500*                          CEROS A LA IZQUIERDA SIN COMPLETAR).  *
003600*                          TICKET CAF-0587.                      *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*----------------------------------------------------------------*
004500*    SUBPROGRAMA SIN ARCHIVOS PROPIOS - TRABAJA SOLO CON EL      *
004600*    AREA DE ENLACE.                                             *
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 WORKING-STORAGE SECTION.
005100*================================*
005200 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005300
005400 01  WS-HORA-SISTEMA         PIC 9(8).
005500 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
005600     05  WS-HORA-HH          PIC 9(2).
005700     05  WS-HORA-MM          PIC 9(2).
005800     05  WS-HORA-SS          PIC 9(2).
005900     05  WS-HORA-CS          PIC 9(2).
005950 01  WS-HORA-SISTEMA-R2 REDEFINES WS-HORA-SISTEMA.
005960     05  WS-HORA-HHMM        PIC 9(4).
005970     05  WS-HORA-SSCS        PIC 9(4).
006000
006100 01  WS-SEMILLA              PIC 9(9) USAGE COMP.
006600 01  WS-PRODUCTO-LCG         PIC 9(18) USAGE COMP.
006700 01  WS-SUFIJO-CALC          PIC 9(8) USAGE COMP.
006750 01  WS-SUFIJO-EDIT          PIC 9(8).
006760 01  WS-SUFIJO-EDIT-R REDEFINES WS-SUFIJO-EDIT.
006770     05  WS-SUFIJO-MITAD-ALTA    PIC 9(4).
006780     05  WS-SUFIJO-MITAD-BAJA    PIC 9(4).
006790 01  WS-SUFIJO-EDIT-R2 REDEFINES WS-SUFIJO-EDIT.
006791     05  WS-SUFIJO-CUARTO-1      PIC 9(2).
006792     05  WS-SUFIJO-CUARTO-2      PIC 9(2).
006793     05  WS-SUFIJO-CUARTO-3      PIC 9(2).
006794     05  WS-SUFIJO-CUARTO-4      PIC 9(2).
006800
006900 77  WS-CTE-MULTIPLICADOR    PIC 9(9) USAGE COMP VALUE 31415821.
007000 77  WS-CTE-INCREMENTO       PIC 9(6) USAGE COMP VALUE 100003.
007100 77  WS-CTE-MODULO           PIC 9(9) USAGE COMP VALUE 100000000.
007200
007300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007400*----------------------------------------------------------------*
007500 LINKAGE SECTION.
007600*================*
007700     COPY CPCTALK.
007800*----------------------------------------------------------------*
007900 PROCEDURE DIVISION USING DA-CTALK.
008000
008100 0000-PRINCIPAL.
008200
008300     PERFORM 1000-INICIO     THRU 1000-INICIO-F
008400     PERFORM 2000-GENERAR    THRU 2000-GENERAR-F
008500     PERFORM 9999-FINAL      THRU 9999-FINAL-F.
008600
008700 0000-PRINCIPAL-F. GOBACK.
008800*----------------------------------------------------------------*
008900 1000-INICIO.
009000
009100     MOVE ZEROS          TO RETURN-CODE
009200     ACCEPT WS-HORA-SISTEMA FROM TIME.
009300
009400*    LA SEMILLA COMBINA LOS SEGUNDOS/CENTESIMAS DEL RELOJ CON EL
009500*    NUMERO DE INTENTO QUE TRAE EL LLAMADOR, PARA QUE DOS ALTAS
009600*    SEGUIDAS EN EL MISMO SEGUNDO NO GENEREN EL MISMO SUFIJO.
009700*    TICKET CAF-0418.
009800     COMPUTE WS-SEMILLA =
009900         (WS-HORA-SS * 100 + WS-HORA-CS) + (CTL-INTENTO * 7).
010000
010100     IF WS-SEMILLA = ZEROS
010200        MOVE 1 TO WS-SEMILLA
010300     END-IF.
010400
010500 1000-INICIO-F. EXIT.
010600*----------------------------------------------------------------*
010700 2000-GENERAR.
010800
010900*    GENERADOR CONGRUENCIAL LINEAL (X(N+1) = (A*X(N)+C) MOD M);
011000*    A Y C ELEGIDOS SOLO PARA DISPERSAR, SIN PRETENSION          *
011100*    CRIPTOGRAFICA - EL UNICO REQUISITO ES QUE NO SE REPITAN     *
011200*    SEGUIDO LOS SUFIJOS DE CUENTA. TICKET CAF-0587.             *
011300     COMPUTE WS-PRODUCTO-LCG =
011400         (WS-CTE-MULTIPLICADOR * WS-SEMILLA) + WS-CTE-INCREMENTO.
011500
011600     DIVIDE WS-PRODUCTO-LCG BY WS-CTE-MODULO
011700         GIVING WS-SEMILLA REMAINDER WS-SUFIJO-CALC.
011800
011900     MOVE WS-SUFIJO-CALC TO WS-SUFIJO-EDIT.
011910
011920*    UN SUFIJO CON AMBAS MITADES EN CERO SE VE COMO UNA CUENTA
011930*    SIN ASIGNAR EN LOS REPORTES VIEJOS DE CUENTAS - SE FUERZA
011940*    A NO DEVOLVERLO. TICKET CAF-0418.
011950     IF WS-SUFIJO-MITAD-ALTA = ZEROS AND
011960        WS-SUFIJO-MITAD-BAJA = ZEROS
011970        MOVE 1 TO WS-SUFIJO-MITAD-BAJA
011980     END-IF.
011990
012000     MOVE CTL-PREFIJO TO CTL-NRO-CUENTA(1:2).
012100     MOVE WS-SUFIJO-EDIT TO CTL-NRO-CUENTA(3:8).
012200 2000-GENERAR-F. EXIT.
012300*----------------------------------------------------------------*
012400 9999-FINAL.
012500
012600     DISPLAY '  PGMCGCAF - NUMERO GENERADO: ' CTL-NRO-CUENTA
012700                              ' INTENTO: ' CTL-INTENTO.
012800
012900 9999-FINAL-F. EXIT.
