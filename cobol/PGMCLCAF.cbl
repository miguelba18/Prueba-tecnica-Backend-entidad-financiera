000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCLCAF.
000300 AUTHOR.        R. OJEDA.
000400 INSTALLATION.  CORP. FINANCIERA ANDINA - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.  JUNE 1984.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO. SISTEMAS.
000800******************************************************************
000900*    PGMCLCAF - MANTENIMIENTO DEL MAESTRO DE CLIENTES            *
001000*    =======================================================    *
001100*    LEE EL LOTE DE NOVEDADES DE CLIENTES (CLIENTE-REQ) Y POR    *
001200*    CADA RENGLON, SEGUN CLR-OPERACION, DA ALTA, CONSULTA,       *
001300*    MODIFICA O DA DE BAJA UN REGISTRO DEL MAESTRO DE CLIENTES   *
001400*    (CLIENTE-MAE). EL MAESTRO ES UN ARCHIVO RELATIVE, CON       *
001500*    CLAVE IGUAL AL NUMERO DE CLIENTE (CLI-ID-CLIENTE), QUE ESTE *
001600*    PROGRAMA ASIGNA EN FORMA CORRELATIVA EN EL ALTA.            *
001700*                                                                *
001800*    LAS NOVEDADES RECHAZADAS (EDAD, DUPLICADOS, CLIENTE         *
001900*    INEXISTENTE) SE LISTAN EN CLIENTE-LST JUNTO CON EL MOTIVO   *
002000*    DE RECHAZO; EL PROGRAMA NO SE DETIENE POR UN RENGLON CON    *
002100*    ERROR, SIGUE CON EL SIGUIENTE.                              *
002200******************************************************************
002300*    HISTORIA DE CAMBIOS                                         *
002400*    ----------------------------------------------------------  *
002500*    19840611  R.OJEDA     CREACION DEL PROGRAMA - SOLO ALTAS.   *
002600*                          TICKET CAF-0012.                      *
002700*    19860203  R.OJEDA     SE AGREGA LA VALIDACION DE NUMERO DE  *
002800*                          IDENTIFICACION DE 20 POSICIONES PARA  *
002900*                          CEDULAS EXTRANJERAS. TICKET CAF-0158. *
003000*    19890714  H.SOSA      SE AGREGA CORREO-ELECTRONICO COMO     *
003100*                          CLAVE UNICA Y LA OPERACION DE BAJA.   *
003200*                          TICKET CAF-0341.                      *
003300*    19910814  D.PAZ       LA VALIDACION DE EDAD SE DELEGA AL    *
003400*                          NUEVO SUBPROGRAMA PGMEDCAF EN LUGAR   *
003500*                          DE CALCULARSE ACA. TICKET CAF-0455.   *
003600*    19981130  M.ACUNA     REMEDIACION Y2K - TODAS LAS FECHAS    *
003700*                          DEL MAESTRO Y DE LAS NOVEDADES PASAN  *
003800*                          A 4 DIGITOS DE SIGLO (CCYYMMDD /      *
003900*                          CCYYMMDDHHMMSS). TICKET CAF-Y2K-004.  *
004000*    19990118  M.ACUNA     PRUEBAS DE CORTE DE SIGLO OK - CIERRE *
004100*                          DEL TICKET CAF-Y2K-004.               *
004200*    20040305  D.PAZ       SE AGREGA LA OPERACION DE             *
004300*                          MODIFICACION (ANTES SOLO SE PODIA     *
004400*                          DAR ALTA O BAJA). TICKET CAF-0587.    *
004500*    20110822  D.PAZ       SE AGREGA LA OPERACION DE CONSULTA    *
004600*                          (UNA O TODAS) QUE ANTES SOLO SE       *
004700*                          HACIA EN LINEA. TICKET CAF-0733.      *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT CLIENTE-REQ  ASSIGN TO DDCLIREQ
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS FS-CLIREQ.
005900
006000     SELECT CLIENTE-MAE  ASSIGN TO DDCLIMAE
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE  IS DYNAMIC
006300         RELATIVE KEY IS WS-CLI-CHAVE
006400         FILE STATUS  IS FS-CLIMAE.
006500
006600     SELECT CLIENTE-LST  ASSIGN TO DDCLILST
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS FS-CLILST.
006900
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  CLIENTE-REQ.
007500     COPY CPCLIREQ.
007600
007700 FD  CLIENTE-MAE.
007800     COPY CPCLIMAE.
007900
008000 FD  CLIENTE-LST
008100     RECORDING MODE IS F.
008200 01  REG-CLILST              PIC X(132).
008300
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600*================================*
008700 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008800
008900*----------------------------------------------------------------*
009000*    ARCHIVOS - STATUS Y SWITCHES                                *
009100*----------------------------------------------------------------*
009200 77  FS-CLIREQ               PIC XX  VALUE SPACES.
009300 77  FS-CLIMAE               PIC XX  VALUE SPACES.
009400 77  FS-CLILST               PIC XX  VALUE SPACES.
009500
009600 77  WS-CLI-CHAVE            PIC 9(9) USAGE COMP.
009700
009800 77  WS-SW-FIN-REQ           PIC X   VALUE 'N'.
009900     88  WS-FIN-REQ                  VALUE 'Y'.
010000     88  WS-NO-FIN-REQ               VALUE 'N'.
010100
010200 77  WS-SW-FIN-SCAN          PIC X   VALUE 'N'.
010300     88  WS-FIN-SCAN                 VALUE 'Y'.
010400     88  WS-NO-FIN-SCAN              VALUE 'N'.
010500
010600 77  WS-SW-ENCONTRO          PIC X   VALUE 'N'.
010700     88  WS-SI-ENCONTRO              VALUE 'Y'.
010800     88  WS-NO-ENCONTRO              VALUE 'N'.
010900
011000*----------------------------------------------------------------*
011100*    CONTADORES DE CONTROL                                       *
011200*----------------------------------------------------------------*
011300 01  WS-CONTADORES.
011400     05  WS-REG-LEIDOS       PIC 9(7) USAGE COMP.
011500     05  WS-REG-ALTAS        PIC 9(7) USAGE COMP.
011600     05  WS-REG-CONSULTAS    PIC 9(7) USAGE COMP.
011700     05  WS-REG-MODIF        PIC 9(7) USAGE COMP.
011800     05  WS-REG-BAJAS        PIC 9(7) USAGE COMP.
011900     05  WS-REG-ERRORES      PIC 9(7) USAGE COMP.
012000     05  WS-ULT-ID-CLIENTE   PIC 9(9) USAGE COMP.
012100     05  FILLER              PIC X(6).
012200
012300*----------------------------------------------------------------*
012400*    FECHA DE PROCESO - SE TOMA UNA VEZ AL INICIO DEL LOTE       *
012500*----------------------------------------------------------------*
012600 01  WS-FECHA-HORA-PROCESO.
012700     05  WS-FHP-FECHA        PIC 9(8).
012800     05  WS-FHP-HORA         PIC 9(6).
012810 01  WS-FHP-FECHA-R REDEFINES WS-FECHA-HORA-PROCESO.
012820     05  WS-FHP-FEC-CCYY     PIC 9(4).
012830     05  WS-FHP-FEC-MM       PIC 9(2).
012840     05  WS-FHP-FEC-DD       PIC 9(2).
012850     05  FILLER              PIC X(6).
012860 01  WS-FHP-HORA-R REDEFINES WS-FECHA-HORA-PROCESO.
012870     05  FILLER              PIC X(8).
012880     05  WS-FHP-HOR-HH       PIC 9(2).
012890     05  WS-FHP-HOR-MN       PIC 9(2).
012895     05  WS-FHP-HOR-SS       PIC 9(2).
012900
013000 01  WS-TIMESTAMP-PROCESO    PIC 9(14).
013100 01  WS-TIMESTAMP-PROCESO-R REDEFINES WS-TIMESTAMP-PROCESO.
013200     05  WS-TSP-CCYY         PIC 9(4).
013300     05  WS-TSP-MM           PIC 9(2).
013400     05  WS-TSP-DD           PIC 9(2).
013500     05  WS-TSP-HH           PIC 9(2).
013600     05  WS-TSP-MN           PIC 9(2).
013700     05  WS-TSP-SS           PIC 9(2).
013800
013900*----------------------------------------------------------------*
014000*    AREA PARA RECORRER EL MAESTRO EN BUSCA DE DUPLICADOS        *
014100*----------------------------------------------------------------*
014200 01  WS-CLI-SCAN.
014300     05  WS-SCAN-NRO-IDENT   PIC X(20).
014400     05  WS-SCAN-CORREO      PIC X(100).
014500     05  WS-SCAN-ID-EXCLUIR  PIC 9(9) USAGE COMP.
014600
014700*----------------------------------------------------------------*
014800*    AREA DE ENLACE PARA LA RUTINA DE EDAD                       *
014900*----------------------------------------------------------------*
015000     COPY CPEDADLK REPLACING DA-EDADLK BY WS-EDADLK.
015100
015200*----------------------------------------------------------------*
015300*    LINEAS DEL LISTADO DE NOVEDADES CON ERROR                   *
015400*----------------------------------------------------------------*
015500 01  WS-LIN-TITULO.
015600     05  FILLER              PIC X(40) VALUE SPACES.
015700     05  FILLER              PIC X(52) VALUE
015800         'LISTADO DE NOVEDADES DE CLIENTES CON ERROR - PGMCLCAF'.
015900     05  FILLER              PIC X(40) VALUE SPACES.
016000
016100 01  WS-LIN-ENCABEZADO.
016200     05  FILLER              PIC X(5)  VALUE 'OPER '.
016300     05  FILLER              PIC X(10) VALUE 'ID CLIENTE'.
016400     05  FILLER              PIC X(5)  VALUE SPACES.
016500     05  FILLER              PIC X(20) VALUE 'NRO IDENTIFICACION '.
016600     05  FILLER              PIC X(92) VALUE
016700         'MOTIVO DE RECHAZO'.
016800
016900 01  WS-LIN-DETALLE.
017000     05  LST-OPERACION       PIC X(2).
017100     05  FILLER              PIC X(3)  VALUE SPACES.
017200     05  LST-ID-CLIENTE      PIC ZZZZZZZZ9.
017300     05  FILLER              PIC X(6)  VALUE SPACES.
017400     05  LST-NRO-IDENT       PIC X(20).
017500     05  FILLER              PIC X(2)  VALUE SPACES.
017600     05  LST-MOTIVO          PIC X(70).
017700
018000 01  WS-LIN-TOTALES.
018100     05  FILLER              PIC X(20) VALUE 'TOTAL LEIDOS......: '.
018200     05  LST-TOT-LEIDOS      PIC ZZZZZZ9.
018300     05  FILLER              PIC X(84) VALUE SPACES.
018400
018500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018600
018700******************************************************************
018800 PROCEDURE DIVISION.
018900
019000 0000-PRINCIPAL.
019100
019200     PERFORM 1000-INICIO       THRU 1000-INICIO-F
019300     PERFORM 2000-PROCESO      THRU 2000-PROCESO-F
019400                               UNTIL WS-FIN-REQ
019500     PERFORM 9999-FINAL        THRU 9999-FINAL-F.
019600
019700 0000-PRINCIPAL-F. GOBACK.
019800*----------------------------------------------------------------*
019900 1000-INICIO.
020000
021000     MOVE ZEROS          TO RETURN-CODE
021100     MOVE ZEROS          TO WS-CONTADORES
021200     SET WS-NO-FIN-REQ   TO TRUE
021300
021400     ACCEPT WS-FHP-FECHA FROM DATE YYYYMMDD
021500     ACCEPT WS-FHP-HORA  FROM TIME
021600
021700     OPEN INPUT  CLIENTE-REQ
021800     OPEN OUTPUT CLIENTE-LST
021900     OPEN I-O    CLIENTE-MAE
022000
022100     IF FS-CLIMAE = '35'
022200*       EL MAESTRO TODAVIA NO EXISTE - SE ABRE COMO NUEVO EN EL
022300*       PRIMER LOTE DE ALTAS DE LA INSTALACION.
022400        CLOSE CLIENTE-MAE
022500        OPEN OUTPUT CLIENTE-MAE
022600        CLOSE CLIENTE-MAE
022700        OPEN I-O CLIENTE-MAE
022800     END-IF
022900
023000     IF FS-CLIREQ NOT = '00' OR FS-CLIMAE NOT = '00'
023100        DISPLAY '*** ERROR EN OPEN - CLIREQ: ' FS-CLIREQ
023200                               ' CLIMAE: ' FS-CLIMAE
023300        MOVE 9999 TO RETURN-CODE
023400        SET WS-FIN-REQ TO TRUE
023500     END-IF
023600
023700     WRITE REG-CLILST FROM WS-LIN-TITULO
023800     WRITE REG-CLILST FROM WS-LIN-ENCABEZADO
023900
024000     PERFORM 1100-DETERMINAR-ULTIMO-ID
024100                               THRU 1100-DETERMINAR-ULTIMO-ID-F
024200
024300     IF NOT WS-FIN-REQ
024400        PERFORM 2100-LEER-REQ  THRU 2100-LEER-REQ-F
024500     END-IF.
024600
024700 1000-INICIO-F. EXIT.
024800*----------------------------------------------------------------*
024900 1100-DETERMINAR-ULTIMO-ID.
025000
025100*    SE RECORRE EL MAESTRO UNA VEZ AL INICIO DEL LOTE PARA
025200*    SABER CUAL ES EL ULTIMO ID-CLIENTE ASIGNADO - EL PROXIMO
025300*    ALTA CONTINUA DESDE AHI. TICKET CAF-0012.
025400     MOVE ZEROS TO WS-ULT-ID-CLIENTE
025500     SET WS-NO-FIN-SCAN TO TRUE
025600
025700     MOVE 1 TO WS-CLI-CHAVE
025800     START CLIENTE-MAE KEY IS NOT LESS THAN WS-CLI-CHAVE
025900         INVALID KEY SET WS-FIN-SCAN TO TRUE
026000     END-START
026100
026200     PERFORM 1150-LEER-SIGUIENTE THRU 1150-LEER-SIGUIENTE-F
026210         UNTIL WS-FIN-SCAN.
026900
027000 1100-DETERMINAR-ULTIMO-ID-F. EXIT.
027010*----------------------------------------------------------------*
027020 1150-LEER-SIGUIENTE.
027030
027040     READ CLIENTE-MAE NEXT RECORD
027050        AT END SET WS-FIN-SCAN TO TRUE
027060        NOT AT END
027070           MOVE CLI-ID-CLIENTE TO WS-ULT-ID-CLIENTE
027080     END-READ.
027090
027095 1150-LEER-SIGUIENTE-F. EXIT.
027100*----------------------------------------------------------------*
027200 2000-PROCESO.
027300
027400     EVALUATE TRUE
027500        WHEN CLR-OP-ALTA
027600           PERFORM 2200-ALTA       THRU 2200-ALTA-F
027700        WHEN CLR-OP-CONSULTA
027800           PERFORM 2300-CONSULTA   THRU 2300-CONSULTA-F
027900        WHEN CLR-OP-MODIF
028000           PERFORM 2400-MODIFICA   THRU 2400-MODIFICA-F
028100        WHEN CLR-OP-BAJA
028200           PERFORM 2500-BAJA       THRU 2500-BAJA-F
028300        WHEN OTHER
028400           MOVE 'OPERACION DE NOVEDAD NO RECONOCIDA'
028500                               TO LST-MOTIVO
028600           PERFORM 9000-ESCRIBIR-ERROR
028700                               THRU 9000-ESCRIBIR-ERROR-F
028800     END-EVALUATE
028900
029000     PERFORM 2100-LEER-REQ      THRU 2100-LEER-REQ-F.
029100
029200 2000-PROCESO-F. EXIT.
029300*----------------------------------------------------------------*
029400 2100-LEER-REQ.
029500
029600     READ CLIENTE-REQ
029700
029800     EVALUATE FS-CLIREQ
029900        WHEN '00'
030000           ADD 1 TO WS-REG-LEIDOS
030100        WHEN '10'
030200           SET WS-FIN-REQ TO TRUE
030300        WHEN OTHER
030400           DISPLAY '*** ERROR EN LECTURA CLIENTE-REQ: ' FS-CLIREQ
030500           SET WS-FIN-REQ TO TRUE
030600     END-EVALUATE.
030700
030800 2100-LEER-REQ-F. EXIT.
030900*----------------------------------------------------------------*
031000 2200-ALTA.
031100
031200     MOVE SPACES TO LST-MOTIVO
031300
031400     MOVE CLR-FEC-NAC        TO EDL-FEC-NACIMIENTO
031500     MOVE WS-FHP-FECHA       TO EDL-FEC-PROCESO
031600     CALL 'PGMEDCAF' USING WS-EDADLK
031700
031800     IF EDL-ES-MENOR-EDAD
031900        MOVE 'CLIENTE MENOR DE 18 ANOS - ALTA RECHAZADA'
032000                               TO LST-MOTIVO
032100     END-IF
032200
032300     IF LST-MOTIVO = SPACES
032400        MOVE CLR-NRO-IDENT   TO WS-SCAN-NRO-IDENT
032500        MOVE CLR-CORREO      TO WS-SCAN-CORREO
032600        MOVE ZEROS           TO WS-SCAN-ID-EXCLUIR
032700        PERFORM 2220-VALIDAR-UNICIDAD
032800                               THRU 2220-VALIDAR-UNICIDAD-F
032900     END-IF
033000
033100     IF LST-MOTIVO = SPACES
033200        PERFORM 2230-GRABAR-ALTA
033300                               THRU 2230-GRABAR-ALTA-F
033400        ADD 1 TO WS-REG-ALTAS
033500     ELSE
033600        MOVE CLR-OPERACION   TO LST-OPERACION
033700        MOVE ZEROS           TO LST-ID-CLIENTE
033800        MOVE CLR-NRO-IDENT   TO LST-NRO-IDENT
033900        PERFORM 9000-ESCRIBIR-ERROR
034000                               THRU 9000-ESCRIBIR-ERROR-F
034100     END-IF.
034200
034300 2200-ALTA-F. EXIT.
034400*----------------------------------------------------------------*
034500 2220-VALIDAR-UNICIDAD.
034600
034700*    RECORRE TODO EL MAESTRO COMPARANDO NUMERO-IDENTIFICACION Y
034800*    CORREO-ELECTRONICO CONTRA EL VALOR A VALIDAR. SI
034900*    WS-SCAN-ID-EXCLUIR ES DISTINTO DE CERO, SE SALTEA ESE
035000*    REGISTRO (CASO DE LA MODIFICACION, QUE NO DEBE CHOCAR
035100*    CONTRA SI MISMA). TICKET CAF-0341 / CAF-0587.
035200     SET WS-NO-FIN-SCAN TO TRUE
035300     SET WS-NO-ENCONTRO TO TRUE
035400
035500     MOVE 1 TO WS-CLI-CHAVE
035600     START CLIENTE-MAE KEY IS NOT LESS THAN WS-CLI-CHAVE
035700         INVALID KEY SET WS-FIN-SCAN TO TRUE
035800     END-START
035900
036000     PERFORM 2225-LEER-SIGUIENTE THRU 2225-LEER-SIGUIENTE-F
036050         UNTIL WS-FIN-SCAN OR WS-SI-ENCONTRO.
037900
038000 2220-VALIDAR-UNICIDAD-F. EXIT.
038010*----------------------------------------------------------------*
038020 2225-LEER-SIGUIENTE.
038030
038040     READ CLIENTE-MAE NEXT RECORD
038050        AT END
038060           SET WS-FIN-SCAN TO TRUE
038070        NOT AT END
038080           IF CLI-ID-CLIENTE NOT = WS-SCAN-ID-EXCLUIR
038090              IF CLI-NRO-IDENT = WS-SCAN-NRO-IDENT
038100                 SET WS-SI-ENCONTRO TO TRUE
038110                 MOVE 'NUMERO DE IDENTIFICACION YA EXISTE'
038120                                     TO LST-MOTIVO
038130              END-IF
038140              IF CLI-CORREO = WS-SCAN-CORREO
038150                 SET WS-SI-ENCONTRO TO TRUE
038160                 MOVE 'CORREO ELECTRONICO YA EXISTE'
038170                                     TO LST-MOTIVO
038180              END-IF
038190           END-IF
038195     END-READ.
038198
038199 2225-LEER-SIGUIENTE-F. EXIT.
038200*----------------------------------------------------------------*
038210 2230-GRABAR-ALTA.
038300
038400     ADD 1 TO WS-ULT-ID-CLIENTE
038500     MOVE WS-ULT-ID-CLIENTE  TO WS-CLI-CHAVE
038600
038700     ACCEPT WS-FHP-FECHA FROM DATE YYYYMMDD
038710*    ACCEPT DE FECHA Y HORA POR SEPARADO PARA ARMAR EL TIMESTAMP
038720*    COMPLETO CCYYMMDDHHMMSS DE ALTA. TICKET CAF-Y2K-004.
038800     MOVE WS-FHP-FEC-CCYY TO WS-TSP-CCYY
038810     MOVE WS-FHP-FEC-MM   TO WS-TSP-MM
038820     MOVE WS-FHP-FEC-DD   TO WS-TSP-DD
038900     ACCEPT WS-FHP-HORA FROM TIME
039000     MOVE WS-FHP-HORA(1:2) TO WS-TSP-HH
039100     MOVE WS-FHP-HORA(3:2) TO WS-TSP-MN
039200     MOVE WS-FHP-HORA(5:2) TO WS-TSP-SS
039300
039400     MOVE WS-ULT-ID-CLIENTE  TO CLI-ID-CLIENTE
039500     MOVE CLR-TIPO-IDENT     TO CLI-TIPO-IDENT
039600     MOVE CLR-NRO-IDENT      TO CLI-NRO-IDENT
039700     MOVE CLR-NOMBRES        TO CLI-NOMBRES
039800     MOVE CLR-APELLIDO       TO CLI-APELLIDO
039900     MOVE CLR-CORREO         TO CLI-CORREO
040000     MOVE CLR-FEC-NAC        TO CLI-FEC-NAC
040100     MOVE WS-TIMESTAMP-PROCESO TO CLI-FEC-CREA
040200     MOVE WS-TIMESTAMP-PROCESO TO CLI-FEC-MODIF
040300
040400     WRITE REG-CLIMAE
040500
040600     IF FS-CLIMAE NOT = '00'
040700        DISPLAY '*** ERROR EN WRITE CLIENTE-MAE: ' FS-CLIMAE
040800        SUBTRACT 1 FROM WS-ULT-ID-CLIENTE
040900     END-IF.
041000
041100 2230-GRABAR-ALTA-F. EXIT.
041200*----------------------------------------------------------------*
041300 2300-CONSULTA.
041400
041500     IF CLR-ID-CLIENTE = ZEROS
041600        PERFORM 2320-CONSULTA-TODOS THRU 2320-CONSULTA-TODOS-F
041700     ELSE
041800        PERFORM 2310-CONSULTA-UNO   THRU 2310-CONSULTA-UNO-F
041900     END-IF.
042000
042100 2300-CONSULTA-F. EXIT.
042200*----------------------------------------------------------------*
042300 2310-CONSULTA-UNO.
042400
042500     MOVE CLR-ID-CLIENTE TO WS-CLI-CHAVE
042600     READ CLIENTE-MAE
042700
042800     IF FS-CLIMAE = '00'
042900        DISPLAY '  CLIENTE: ' CLI-ID-CLIENTE ' ' CLI-NOMBRES
043000                                             ' ' CLI-APELLIDO
043100        ADD 1 TO WS-REG-CONSULTAS
043200     ELSE
043300        MOVE CLR-OPERACION     TO LST-OPERACION
043400        MOVE CLR-ID-CLIENTE    TO LST-ID-CLIENTE
043500        MOVE SPACES            TO LST-NRO-IDENT
043600        MOVE 'CLIENTE NO EXISTE'
043700                               TO LST-MOTIVO
043800        PERFORM 9000-ESCRIBIR-ERROR
043900                               THRU 9000-ESCRIBIR-ERROR-F
044000     END-IF.
044100
044200 2310-CONSULTA-UNO-F. EXIT.
044300*----------------------------------------------------------------*
044400 2320-CONSULTA-TODOS.
044500
044600     SET WS-NO-FIN-SCAN TO TRUE
044700     MOVE 1 TO WS-CLI-CHAVE
044800     START CLIENTE-MAE KEY IS NOT LESS THAN WS-CLI-CHAVE
044900         INVALID KEY SET WS-FIN-SCAN TO TRUE
045000     END-START
045100
045200     PERFORM 2325-LEER-SIGUIENTE THRU 2325-LEER-SIGUIENTE-F
045250         UNTIL WS-FIN-SCAN.
046200
046300 2320-CONSULTA-TODOS-F. EXIT.
046310*----------------------------------------------------------------*
046320 2325-LEER-SIGUIENTE.
046330
046340     READ CLIENTE-MAE NEXT RECORD
046350        AT END
046360           SET WS-FIN-SCAN TO TRUE
046370        NOT AT END
046380           DISPLAY '  CLIENTE: ' CLI-ID-CLIENTE ' '
046390                                 CLI-NOMBRES ' ' CLI-APELLIDO
046395           ADD 1 TO WS-REG-CONSULTAS
046398     END-READ.
046399
046400 2325-LEER-SIGUIENTE-F. EXIT.
046410*----------------------------------------------------------------*
046500 2400-MODIFICA.
046600
046700     MOVE SPACES TO LST-MOTIVO
046800     MOVE CLR-ID-CLIENTE TO WS-CLI-CHAVE
046900     READ CLIENTE-MAE
047000
047100     IF FS-CLIMAE NOT = '00'
047200        MOVE 'CLIENTE NO EXISTE' TO LST-MOTIVO
047300     END-IF
047400
047500     IF LST-MOTIVO = SPACES
047600        MOVE CLR-FEC-NAC        TO EDL-FEC-NACIMIENTO
047700        MOVE WS-FHP-FECHA       TO EDL-FEC-PROCESO
047800        CALL 'PGMEDCAF' USING WS-EDADLK
047900        IF EDL-ES-MENOR-EDAD
048000           MOVE 'CLIENTE MENOR DE 18 ANOS - MODIF. RECHAZADA'
048100                                  TO LST-MOTIVO
048200        END-IF
048300     END-IF
048400
048500     IF LST-MOTIVO = SPACES
048600        IF CLR-NRO-IDENT NOT = CLI-NRO-IDENT OR
048700           CLR-CORREO    NOT = CLI-CORREO
048800           MOVE CLR-NRO-IDENT      TO WS-SCAN-NRO-IDENT
048900           MOVE CLR-CORREO         TO WS-SCAN-CORREO
049000           MOVE CLR-ID-CLIENTE     TO WS-SCAN-ID-EXCLUIR
049100           PERFORM 2220-VALIDAR-UNICIDAD
049200                                  THRU 2220-VALIDAR-UNICIDAD-F
049300        END-IF
049400     END-IF
049500
049600     IF LST-MOTIVO = SPACES
049700        PERFORM 2430-GRABAR-MODIF
049800                                  THRU 2430-GRABAR-MODIF-F
049900        ADD 1 TO WS-REG-MODIF
050000     ELSE
050100        MOVE CLR-OPERACION      TO LST-OPERACION
050200        MOVE CLR-ID-CLIENTE     TO LST-ID-CLIENTE
050300        MOVE CLR-NRO-IDENT      TO LST-NRO-IDENT
050400        PERFORM 9000-ESCRIBIR-ERROR
050500                                  THRU 9000-ESCRIBIR-ERROR-F
050600     END-IF.
050700
050800 2400-MODIFICA-F. EXIT.
050900*----------------------------------------------------------------*
051000 2430-GRABAR-MODIF.
051100
051200     MOVE CLR-TIPO-IDENT     TO CLI-TIPO-IDENT
051300     MOVE CLR-NRO-IDENT      TO CLI-NRO-IDENT
051400     MOVE CLR-NOMBRES        TO CLI-NOMBRES
051500     MOVE CLR-APELLIDO       TO CLI-APELLIDO
051600     MOVE CLR-CORREO         TO CLI-CORREO
051700     MOVE CLR-FEC-NAC        TO CLI-FEC-NAC
051800
051900     ACCEPT WS-FHP-FECHA FROM DATE YYYYMMDD
052000     MOVE WS-FHP-FEC-CCYY TO WS-TSP-CCYY
052010     MOVE WS-FHP-FEC-MM   TO WS-TSP-MM
052020     MOVE WS-FHP-FEC-DD   TO WS-TSP-DD
052100     ACCEPT WS-FHP-HORA FROM TIME
052200     MOVE WS-FHP-HORA(1:2) TO WS-TSP-HH
052210     MOVE WS-FHP-HORA(3:2) TO WS-TSP-MN
052220     MOVE WS-FHP-HORA(5:2) TO WS-TSP-SS
052300     MOVE WS-TIMESTAMP-PROCESO TO CLI-FEC-MODIF
052500
052600     REWRITE REG-CLIMAE
052700
052800     IF FS-CLIMAE NOT = '00'
052900        DISPLAY '*** ERROR EN REWRITE CLIENTE-MAE: ' FS-CLIMAE
053000     END-IF.
053100
053200 2430-GRABAR-MODIF-F. EXIT.
053300*----------------------------------------------------------------*
053400 2500-BAJA.
053500
053600     MOVE CLR-ID-CLIENTE TO WS-CLI-CHAVE
053700     READ CLIENTE-MAE
053800
053900     IF FS-CLIMAE = '00'
054000        DELETE CLIENTE-MAE
054100        ADD 1 TO WS-REG-BAJAS
054200     ELSE
054300        MOVE CLR-OPERACION     TO LST-OPERACION
054400        MOVE CLR-ID-CLIENTE    TO LST-ID-CLIENTE
054500        MOVE SPACES            TO LST-NRO-IDENT
054600        MOVE 'CLIENTE NO EXISTE - BAJA RECHAZADA'
054700                               TO LST-MOTIVO
054800        PERFORM 9000-ESCRIBIR-ERROR
054900                               THRU 9000-ESCRIBIR-ERROR-F
055000     END-IF.
055100
055200 2500-BAJA-F. EXIT.
055300*----------------------------------------------------------------*
055400 9000-ESCRIBIR-ERROR.
055500
055600     ADD 1 TO WS-REG-ERRORES
055700     WRITE REG-CLILST FROM WS-LIN-DETALLE.
055800
055900 9000-ESCRIBIR-ERROR-F. EXIT.
056000*----------------------------------------------------------------*
056100 9999-FINAL.
056200
056300     MOVE WS-REG-LEIDOS TO LST-TOT-LEIDOS
056400     WRITE REG-CLILST FROM WS-LIN-TOTALES
056500
056600     DISPLAY 'PGMCLCAF - TOTAL LEIDOS    : ' WS-REG-LEIDOS
056700     DISPLAY 'PGMCLCAF - TOTAL ALTAS     : ' WS-REG-ALTAS
056800     DISPLAY 'PGMCLCAF - TOTAL CONSULTAS : ' WS-REG-CONSULTAS
056900     DISPLAY 'PGMCLCAF - TOTAL MODIF     : ' WS-REG-MODIF
057000     DISPLAY 'PGMCLCAF - TOTAL BAJAS     : ' WS-REG-BAJAS
057100     DISPLAY 'PGMCLCAF - TOTAL ERRORES   : ' WS-REG-ERRORES
057200
057300     CLOSE CLIENTE-REQ
057400     CLOSE CLIENTE-MAE
057500     CLOSE CLIENTE-LST.
057600
057700 9999-FINAL-F. EXIT.
