000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCTCAF.
000300 AUTHOR.        R. OJEDA.
000400 INSTALLATION.  CORP. FINANCIERA ANDINA - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.  APRIL 1985.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO. SISTEMAS.
000800******************************************************************
000900*    PGMCTCAF - MANTENIMIENTO DEL MAESTRO DE PRODUCTOS           *
001000*    =======================================================    *
001100*    LEE EL LOTE DE NOVEDADES DE CUENTAS (PRODUCTO-REQ) Y POR    *
001200*    CADA RENGLON, SEGUN PRR-OPERACION, ABRE, CONSULTA, CAMBIA   *
001300*    EL ESTADO O DA DE BAJA UN REGISTRO DEL MAESTRO DE           *
001400*    PRODUCTOS (PRODUCTO-MAE). EL MAESTRO ES UN ARCHIVO          *
001500*    RELATIVE, CON CLAVE IGUAL AL NUMERO DE PRODUCTO             *
001600*    (PRD-ID-PRODUCTO), QUE ESTE PROGRAMA ASIGNA EN FORMA        *
001700*    CORRELATIVA EN LA APERTURA DE CUENTA.                       *
001800*                                                                *
001900*    EL NUMERO DE CUENTA (PRD-NRO-CUENTA) LO GENERA EL           *
002000*    SUBPROGRAMA PGMCGCAF; SI CHOCA CONTRA UNO YA EXISTENTE EN   *
002100*    EL MAESTRO SE VUELVE A LLAMAR CON EL INTENTO INCREMENTADO.  *
002200******************************************************************
002300*    HISTORIA DE CAMBIOS                                         *
002400*    ----------------------------------------------------------  *
002500*    19850422  R.OJEDA     CREACION DEL PROGRAMA - SOLO ALTAS DE *
002600*                          CUENTA DE AHORROS. TICKET CAF-0019.   *
002700*    19870816  R.OJEDA     SE AGREGA CUENTA CORRIENTE Y EL       *
002800*                          INDICADOR DE EXENCION DE GMF.         *
002900*                          TICKET CAF-0204.                      *
003000*    19920511  H.SOSA      EL NUMERO DE CUENTA SE DELEGA AL      *
003100*                          NUEVO SUBPROGRAMA PGMCGCAF EN LUGAR   *
003200*                          DE ASIGNARSE A MANO. TICKET CAF-0377. *
003300*    19981130  M.ACUNA     REMEDIACION Y2K - FECHA-CREACION Y    *
003400*                          FECHA-MODIFICACION PASAN A 4 DIGITOS  *
003500*                          DE SIGLO. TICKET CAF-Y2K-004.         *
003600*    20040305  D.PAZ       SE AGREGA EL RESGUARDO DE SALDO CERO  *
003700*                          PARA CANCELAR O ELIMINAR UNA CUENTA.  *
003800*                          TICKET CAF-0587.                      *
003900*    20110822  D.PAZ       SE AGREGA LA CONSULTA DE TODAS LAS    *
004000*                          CUENTAS DE UN CLIENTE. TICKET         *
004100*                          CAF-0733.                              *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT PRODUCTO-REQ ASSIGN TO DDPRDREQ
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS FS-PRDREQ.
005300
005400     SELECT PRODUCTO-MAE ASSIGN TO DDPRDMAE
005500         ORGANIZATION IS RELATIVE
005600         ACCESS MODE  IS DYNAMIC
005700         RELATIVE KEY IS WS-PRD-CHAVE
005800         FILE STATUS  IS FS-PRDMAE.
005900
006000     SELECT CLIENTE-MAE  ASSIGN TO DDCLIMAE
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE  IS DYNAMIC
006300         RELATIVE KEY IS WS-CLI-CHAVE
006400         FILE STATUS  IS FS-CLIMAE.
006500
006600     SELECT PRODUCTO-LST ASSIGN TO DDPRDLST
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS FS-PRDLST.
006900
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  PRODUCTO-REQ.
007500     COPY CPPRDREQ.
007600
007700 FD  PRODUCTO-MAE.
007800     COPY CPPRDMAE.
007900
008000 FD  CLIENTE-MAE.
008100     COPY CPCLIMAE.
008200
008300 FD  PRODUCTO-LST
008400     RECORDING MODE IS F.
008500 01  REG-PRDLST              PIC X(132).
008600
008700******************************************************************
008800 WORKING-STORAGE SECTION.
008900*================================*
009000 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009100
009200 77  FS-PRDREQ               PIC XX  VALUE SPACES.
009300 77  FS-PRDMAE               PIC XX  VALUE SPACES.
009400 77  FS-CLIMAE               PIC XX  VALUE SPACES.
009500 77  FS-PRDLST               PIC XX  VALUE SPACES.
009600
009700 77  WS-PRD-CHAVE            PIC 9(9) USAGE COMP.
009800 77  WS-CLI-CHAVE            PIC 9(9) USAGE COMP.
009900
010000 77  WS-SW-FIN-REQ           PIC X   VALUE 'N'.
010100     88  WS-FIN-REQ                  VALUE 'Y'.
010200     88  WS-NO-FIN-REQ               VALUE 'N'.
010300
010400 77  WS-SW-FIN-SCAN          PIC X   VALUE 'N'.
010500     88  WS-FIN-SCAN                 VALUE 'Y'.
010600     88  WS-NO-FIN-SCAN              VALUE 'N'.
010700
010800 77  WS-SW-DUPLICADO         PIC X   VALUE 'N'.
010900     88  WS-ES-DUPLICADO             VALUE 'Y'.
011000     88  WS-NO-ES-DUPLICADO          VALUE 'N'.
011100
011200 01  WS-CONTADORES.
011300     05  WS-REG-LEIDOS       PIC 9(7) USAGE COMP.
011400     05  WS-REG-ALTAS        PIC 9(7) USAGE COMP.
011500     05  WS-REG-CONSULTAS    PIC 9(7) USAGE COMP.
011600     05  WS-REG-CAMBIOS      PIC 9(7) USAGE COMP.
011700     05  WS-REG-BAJAS        PIC 9(7) USAGE COMP.
011800     05  WS-REG-ERRORES      PIC 9(7) USAGE COMP.
011900     05  WS-ULT-ID-PRODUCTO  PIC 9(9) USAGE COMP.
012000     05  FILLER              PIC X(6).
012100
012200 01  WS-FECHA-HORA-PROCESO.
012300     05  WS-FHP-FECHA        PIC 9(8).
012400     05  WS-FHP-HORA         PIC 9(6).
012500 01  WS-FHP-FECHA-R REDEFINES WS-FECHA-HORA-PROCESO.
012600     05  WS-FHP-FEC-CCYY     PIC 9(4).
012700     05  WS-FHP-FEC-MM       PIC 9(2).
012800     05  WS-FHP-FEC-DD       PIC 9(2).
012900     05  FILLER              PIC X(6).
012910 01  WS-FHP-HORA-R REDEFINES WS-FECHA-HORA-PROCESO.
012920     05  FILLER              PIC X(8).
012930     05  WS-FHP-HOR-HH       PIC 9(2).
012940     05  WS-FHP-HOR-MN       PIC 9(2).
012950     05  WS-FHP-HOR-SS       PIC 9(2).
013000
013100 01  WS-TIMESTAMP-PROCESO    PIC 9(14).
013200 01  WS-TIMESTAMP-PROCESO-R REDEFINES WS-TIMESTAMP-PROCESO.
013300     05  WS-TSP-CCYY         PIC 9(4).
013400     05  WS-TSP-MM           PIC 9(2).
013500     05  WS-TSP-DD           PIC 9(2).
013600     05  WS-TSP-HH           PIC 9(2).
013700     05  WS-TSP-MN           PIC 9(2).
013800     05  WS-TSP-SS           PIC 9(2).
013900
014000*----------------------------------------------------------------*
014100*    AREA DE ENLACE PARA LA RUTINA GENERADORA DE NUMERO DE       *
014200*    CUENTA                                                      *
014300*----------------------------------------------------------------*
014400     COPY CPCTALK REPLACING DA-CTALK BY WS-CTALK.
014500
014600*----------------------------------------------------------------*
014700*    LINEAS DEL LISTADO DE NOVEDADES CON ERROR                   *
014800*----------------------------------------------------------------*
014900 01  WS-LIN-TITULO.
015000     05  FILLER              PIC X(40) VALUE SPACES.
015100     05  FILLER              PIC X(52) VALUE
015200         'LISTADO DE NOVEDADES DE PRODUCTOS CON ERROR PGMCTCAF'.
015300     05  FILLER              PIC X(40) VALUE SPACES.
015400
015500 01  WS-LIN-ENCABEZADO.
015600     05  FILLER              PIC X(5)  VALUE 'OPER '.
015700     05  FILLER              PIC X(12) VALUE 'ID PRODUCTO '.
015800     05  FILLER              PIC X(12) VALUE 'ID CLIENTE  '.
015900     05  FILLER              PIC X(103) VALUE 'MOTIVO DE RECHAZO'.
016000
016100 01  WS-LIN-DETALLE.
016200     05  LST-OPERACION       PIC X(2).
016300     05  FILLER              PIC X(3)  VALUE SPACES.
016400     05  LST-ID-PRODUCTO     PIC ZZZZZZZZ9.
016500     05  FILLER              PIC X(3)  VALUE SPACES.
016600     05  LST-ID-CLIENTE      PIC ZZZZZZZZ9.
016700     05  FILLER              PIC X(3)  VALUE SPACES.
016800     05  LST-MOTIVO          PIC X(94).
016900
017000 01  WS-LIN-TOTALES.
017100     05  FILLER              PIC X(20) VALUE 'TOTAL LEIDOS......: '.
017200     05  LST-TOT-LEIDOS      PIC ZZZZZZ9.
017300     05  FILLER              PIC X(84) VALUE SPACES.
017400
017500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017600
017700******************************************************************
017800 PROCEDURE DIVISION.
017900
018000 0000-PRINCIPAL.
018100
018200     PERFORM 1000-INICIO       THRU 1000-INICIO-F
018300     PERFORM 2000-PROCESO      THRU 2000-PROCESO-F
018400                               UNTIL WS-FIN-REQ
018500     PERFORM 9999-FINAL        THRU 9999-FINAL-F.
018600
018700 0000-PRINCIPAL-F. GOBACK.
018800*----------------------------------------------------------------*
019000 1000-INICIO.
019100
019200     MOVE ZEROS          TO RETURN-CODE
019300     MOVE ZEROS          TO WS-CONTADORES
019400     SET WS-NO-FIN-REQ   TO TRUE
019500
019600     ACCEPT WS-FHP-FECHA FROM DATE YYYYMMDD
019700
019800     OPEN INPUT  PRODUCTO-REQ
019900     OPEN OUTPUT PRODUCTO-LST
020000     OPEN I-O    PRODUCTO-MAE
020100     OPEN INPUT  CLIENTE-MAE
020200
020300     IF FS-PRDMAE = '35'
020400        CLOSE PRODUCTO-MAE
020500        OPEN OUTPUT PRODUCTO-MAE
020600        CLOSE PRODUCTO-MAE
020700        OPEN I-O PRODUCTO-MAE
020800     END-IF
020900
021000     IF FS-PRDREQ NOT = '00' OR FS-PRDMAE NOT = '00'
021100                            OR FS-CLIMAE NOT = '00'
021200        DISPLAY '*** ERROR EN OPEN - PRDREQ: ' FS-PRDREQ
021300                 ' PRDMAE: ' FS-PRDMAE ' CLIMAE: ' FS-CLIMAE
021400        MOVE 9999 TO RETURN-CODE
021500        SET WS-FIN-REQ TO TRUE
021600     END-IF
021700
021800     WRITE REG-PRDLST FROM WS-LIN-TITULO
021900     WRITE REG-PRDLST FROM WS-LIN-ENCABEZADO
022000
022100     PERFORM 1100-DETERMINAR-ULTIMO-ID
022200                               THRU 1100-DETERMINAR-ULTIMO-ID-F
022300
022400     IF NOT WS-FIN-REQ
022500        PERFORM 2100-LEER-REQ  THRU 2100-LEER-REQ-F
022600     END-IF.
022700
022800 1000-INICIO-F. EXIT.
022900*----------------------------------------------------------------*
023000 1100-DETERMINAR-ULTIMO-ID.
023100
023200     MOVE ZEROS TO WS-ULT-ID-PRODUCTO
023300     SET WS-NO-FIN-SCAN TO TRUE
023400
023500     MOVE 1 TO WS-PRD-CHAVE
023600     START PRODUCTO-MAE KEY IS NOT LESS THAN WS-PRD-CHAVE
023700         INVALID KEY SET WS-FIN-SCAN TO TRUE
023800     END-START
023900
024000     PERFORM 1150-LEER-SIGUIENTE THRU 1150-LEER-SIGUIENTE-F
024050         UNTIL WS-FIN-SCAN.
024700
024800 1100-DETERMINAR-ULTIMO-ID-F. EXIT.
024810*----------------------------------------------------------------*
024820 1150-LEER-SIGUIENTE.
024830
024840     READ PRODUCTO-MAE NEXT RECORD
024850        AT END SET WS-FIN-SCAN TO TRUE
024860        NOT AT END
024870           MOVE PRD-ID-PRODUCTO TO WS-ULT-ID-PRODUCTO
024880     END-READ.
024890
024895 1150-LEER-SIGUIENTE-F. EXIT.
024900*----------------------------------------------------------------*
025000 2000-PROCESO.
025100
025200     EVALUATE TRUE
025300        WHEN PRR-OP-ALTA
025400           PERFORM 2200-ALTA            THRU 2200-ALTA-F
025500        WHEN PRR-OP-CONSULTA
025600           PERFORM 2310-CONSULTA-UNO    THRU 2310-CONSULTA-UNO-F
025700        WHEN PRR-OP-CONSULTA-CLI
025800           PERFORM 2320-CONSULTA-CLIENTE
025900                                        THRU 2320-CONSULTA-CLIENTE-F
026000        WHEN PRR-OP-CAMBIO-ESTADO
026100           PERFORM 2400-CAMBIO-ESTADO   THRU 2400-CAMBIO-ESTADO-F
026200        WHEN PRR-OP-BAJA
026300           PERFORM 2500-BAJA            THRU 2500-BAJA-F
026400        WHEN OTHER
026500           MOVE 'OPERACION DE NOVEDAD NO RECONOCIDA'
026600                                  TO LST-MOTIVO
026700           PERFORM 9000-ESCRIBIR-ERROR  THRU 9000-ESCRIBIR-ERROR-F
026800     END-EVALUATE
026900
027000     PERFORM 2100-LEER-REQ         THRU 2100-LEER-REQ-F.
027100
027200 2000-PROCESO-F. EXIT.
027300*----------------------------------------------------------------*
027400 2100-LEER-REQ.
027500
027600     READ PRODUCTO-REQ
027700
027800     EVALUATE FS-PRDREQ
027900        WHEN '00'
028000           ADD 1 TO WS-REG-LEIDOS
028100        WHEN '10'
028200           SET WS-FIN-REQ TO TRUE
028300        WHEN OTHER
028400           DISPLAY '*** ERROR EN LECTURA PRODUCTO-REQ: ' FS-PRDREQ
028500           SET WS-FIN-REQ TO TRUE
028600     END-EVALUATE.
028700
028800 2100-LEER-REQ-F. EXIT.
028900*----------------------------------------------------------------*
029000 2200-ALTA.
029100
029200     MOVE SPACES TO LST-MOTIVO
029300
029400     MOVE PRR-ID-CLIENTE TO WS-CLI-CHAVE
029500     READ CLIENTE-MAE
029600
029700     IF FS-CLIMAE NOT = '00'
029800        MOVE 'CLIENTE PROPIETARIO NO EXISTE' TO LST-MOTIVO
029900     END-IF
030000
030100     IF LST-MOTIVO = SPACES
030200        PERFORM 2210-GENERAR-NUMERO  THRU 2210-GENERAR-NUMERO-F
030300        PERFORM 2230-GRABAR-ALTA     THRU 2230-GRABAR-ALTA-F
030400        ADD 1 TO WS-REG-ALTAS
030500     ELSE
030600        MOVE PRR-OPERACION   TO LST-OPERACION
030700        MOVE ZEROS           TO LST-ID-PRODUCTO
030800        MOVE PRR-ID-CLIENTE  TO LST-ID-CLIENTE
030900        PERFORM 9000-ESCRIBIR-ERROR  THRU 9000-ESCRIBIR-ERROR-F
031000     END-IF.
031100
031200 2200-ALTA-F. EXIT.
031300*----------------------------------------------------------------*
031400 2210-GENERAR-NUMERO.
031500
031600     IF PRR-TIPO-CUENTA = 'CUENTA_AHORROS'
031700        MOVE '53' TO CTL-PREFIJO
031800     ELSE
031900        MOVE '33' TO CTL-PREFIJO
032000     END-IF
032100
032200     MOVE 1 TO CTL-INTENTO
032300     SET WS-ES-DUPLICADO TO TRUE
032400
032500     PERFORM 2212-INTENTAR-NUMERO THRU 2212-INTENTAR-NUMERO-F
032520         UNTIL WS-NO-ES-DUPLICADO.
033000
033100 2210-GENERAR-NUMERO-F. EXIT.
033110*----------------------------------------------------------------*
033120 2212-INTENTAR-NUMERO.
033130
033140     CALL 'PGMCGCAF' USING WS-CTALK
033150     PERFORM 2215-VERIFICAR-NUMERO THRU 2215-VERIFICAR-NUMERO-F
033160     ADD 1 TO CTL-INTENTO.
033170
033180 2212-INTENTAR-NUMERO-F. EXIT.
033200*----------------------------------------------------------------*
033300 2215-VERIFICAR-NUMERO.
033400
033500*    RECORRE EL MAESTRO COMPLETO BUSCANDO EL NUMERO DE CUENTA
033600*    QUE ACABA DE DEVOLVER PGMCGCAF. SI YA EXISTE, EL LLAMADOR
033700*    VUELVE A LLAMAR CON EL INTENTO INCREMENTADO. TICKET
033800*    CAF-0377.
033900     SET WS-NO-FIN-SCAN       TO TRUE
034000     SET WS-NO-ES-DUPLICADO   TO TRUE
034100
034200     MOVE 1 TO WS-PRD-CHAVE
034300     START PRODUCTO-MAE KEY IS NOT LESS THAN WS-PRD-CHAVE
034400         INVALID KEY SET WS-FIN-SCAN TO TRUE
034500     END-START
034600
034700     PERFORM 2217-LEER-SIGUIENTE THRU 2217-LEER-SIGUIENTE-F
034720         UNTIL WS-FIN-SCAN OR WS-ES-DUPLICADO.
035700
035800 2215-VERIFICAR-NUMERO-F. EXIT.
035810*----------------------------------------------------------------*
035820 2217-LEER-SIGUIENTE.
035830
035840     READ PRODUCTO-MAE NEXT RECORD
035850        AT END
035860           SET WS-FIN-SCAN TO TRUE
035870        NOT AT END
035880           IF PRD-NRO-CUENTA = CTL-NRO-CUENTA
035890              SET WS-ES-DUPLICADO TO TRUE
035895           END-IF
035898     END-READ.
035899
035900 2217-LEER-SIGUIENTE-F. EXIT.
035910*----------------------------------------------------------------*
036000 2230-GRABAR-ALTA.
036100
036200     ADD 1 TO WS-ULT-ID-PRODUCTO
036300     MOVE WS-ULT-ID-PRODUCTO TO WS-PRD-CHAVE
036400
036500     ACCEPT WS-FHP-FECHA FROM DATE YYYYMMDD
036600     MOVE WS-FHP-FEC-CCYY TO WS-TSP-CCYY
036700     MOVE WS-FHP-FEC-MM   TO WS-TSP-MM
036800     MOVE WS-FHP-FEC-DD   TO WS-TSP-DD
036900     ACCEPT WS-FHP-HORA FROM TIME
037000     MOVE WS-FHP-HORA(1:2) TO WS-TSP-HH
037100     MOVE WS-FHP-HORA(3:2) TO WS-TSP-MN
037200     MOVE WS-FHP-HORA(5:2) TO WS-TSP-SS
037300
037400     MOVE WS-ULT-ID-PRODUCTO TO PRD-ID-PRODUCTO
037500     MOVE PRR-TIPO-CUENTA    TO PRD-TIPO-CUENTA
037600     MOVE CTL-NRO-CUENTA     TO PRD-NRO-CUENTA
037700     SET PRD-ESTADO-ACTIVA   TO TRUE
037800     MOVE ZEROS              TO PRD-SALDO
037900     IF PRR-EXENTA-GMF = 'Y'
038000        MOVE 'Y' TO PRD-EXENTA-GMF
038100     ELSE
038200        MOVE 'N' TO PRD-EXENTA-GMF
038300     END-IF
038400     MOVE WS-TIMESTAMP-PROCESO TO PRD-FEC-CREA
038500     MOVE WS-TIMESTAMP-PROCESO TO PRD-FEC-MODIF
038600     MOVE PRR-ID-CLIENTE       TO PRD-ID-CLIENTE
038700
038800     WRITE REG-PRDMAE
038900
039000     IF FS-PRDMAE NOT = '00'
039100        DISPLAY '*** ERROR EN WRITE PRODUCTO-MAE: ' FS-PRDMAE
039200        SUBTRACT 1 FROM WS-ULT-ID-PRODUCTO
039300     ELSE
039400        DISPLAY '  CUENTA ABIERTA: ' PRD-ID-PRODUCTO ' '
039500                                     PRD-NRO-CUENTA
039600     END-IF.
039700
039800 2230-GRABAR-ALTA-F. EXIT.
039900*----------------------------------------------------------------*
040000 2310-CONSULTA-UNO.
040100
040200     MOVE PRR-ID-PRODUCTO TO WS-PRD-CHAVE
040300     READ PRODUCTO-MAE
040400
040500     IF FS-PRDMAE = '00'
040600        DISPLAY '  CUENTA: ' PRD-ID-PRODUCTO ' ' PRD-NRO-CUENTA
040700                           ' SALDO: ' PRD-SALDO
040800        ADD 1 TO WS-REG-CONSULTAS
040900     ELSE
041000        MOVE PRR-OPERACION     TO LST-OPERACION
041100        MOVE PRR-ID-PRODUCTO   TO LST-ID-PRODUCTO
041200        MOVE ZEROS             TO LST-ID-CLIENTE
041300        MOVE 'CUENTA NO EXISTE' TO LST-MOTIVO
041400        PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
041500     END-IF.
041600
041700 2310-CONSULTA-UNO-F. EXIT.
041800*----------------------------------------------------------------*
041900 2320-CONSULTA-CLIENTE.
042000
042100     MOVE PRR-ID-CLIENTE TO WS-CLI-CHAVE
042200     READ CLIENTE-MAE
042300
042400     IF FS-CLIMAE NOT = '00'
042500        MOVE PRR-OPERACION      TO LST-OPERACION
042600        MOVE ZEROS              TO LST-ID-PRODUCTO
042700        MOVE PRR-ID-CLIENTE     TO LST-ID-CLIENTE
042800        MOVE 'CLIENTE NO EXISTE' TO LST-MOTIVO
042900        PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
043000     ELSE
043100        SET WS-NO-FIN-SCAN TO TRUE
043200        MOVE 1 TO WS-PRD-CHAVE
043300        START PRODUCTO-MAE KEY IS NOT LESS THAN WS-PRD-CHAVE
043400            INVALID KEY SET WS-FIN-SCAN TO TRUE
043500        END-START
043600        PERFORM 2322-LEER-SIGUIENTE THRU 2322-LEER-SIGUIENTE-F
043620            UNTIL WS-FIN-SCAN
044800     END-IF.
044900
045000 2320-CONSULTA-CLIENTE-F. EXIT.
045010*----------------------------------------------------------------*
045020 2322-LEER-SIGUIENTE.
045030
045040     READ PRODUCTO-MAE NEXT RECORD
045050        AT END
045060           SET WS-FIN-SCAN TO TRUE
045070        NOT AT END
045080           IF PRD-ID-CLIENTE = PRR-ID-CLIENTE
045090              DISPLAY '  CUENTA: ' PRD-ID-PRODUCTO ' '
045092                                   PRD-NRO-CUENTA
045094              ADD 1 TO WS-REG-CONSULTAS
045096           END-IF
045098     END-READ.
045099
045100 2322-LEER-SIGUIENTE-F. EXIT.
045150*----------------------------------------------------------------*
045200 2400-CAMBIO-ESTADO.
045300
045400     MOVE SPACES TO LST-MOTIVO
045500     MOVE PRR-ID-PRODUCTO TO WS-PRD-CHAVE
045600     READ PRODUCTO-MAE
045700
045800     IF FS-PRDMAE NOT = '00'
045900        MOVE 'CUENTA NO EXISTE' TO LST-MOTIVO
046000     END-IF
046100
046200     IF LST-MOTIVO = SPACES AND PRR-ESTADO-NUEVO = 'CANCELADA'
046300                           AND PRD-SALDO NOT = ZEROS
046400        MOVE 'SALDO DISTINTO DE CERO - NO SE PUEDE CANCELAR'
046500                               TO LST-MOTIVO
046600     END-IF
046700
046800     IF LST-MOTIVO = SPACES
046900        MOVE PRR-ESTADO-NUEVO TO PRD-ESTADO
047000        ACCEPT WS-FHP-FECHA FROM DATE YYYYMMDD
047100        MOVE WS-FHP-FEC-CCYY TO WS-TSP-CCYY
047200        MOVE WS-FHP-FEC-MM   TO WS-TSP-MM
047300        MOVE WS-FHP-FEC-DD   TO WS-TSP-DD
047400        ACCEPT WS-FHP-HORA FROM TIME
047500        MOVE WS-FHP-HORA(1:2) TO WS-TSP-HH
047600        MOVE WS-FHP-HORA(3:2) TO WS-TSP-MN
047700        MOVE WS-FHP-HORA(5:2) TO WS-TSP-SS
047800        MOVE WS-TIMESTAMP-PROCESO TO PRD-FEC-MODIF
047900        REWRITE REG-PRDMAE
048000        ADD 1 TO WS-REG-CAMBIOS
048100     ELSE
048200        MOVE PRR-OPERACION    TO LST-OPERACION
048300        MOVE PRR-ID-PRODUCTO  TO LST-ID-PRODUCTO
048400        MOVE ZEROS            TO LST-ID-CLIENTE
048500        PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
048600     END-IF.
048700
048800 2400-CAMBIO-ESTADO-F. EXIT.
048900*----------------------------------------------------------------*
049000 2500-BAJA.
049100
049200     MOVE PRR-ID-PRODUCTO TO WS-PRD-CHAVE
049300     READ PRODUCTO-MAE
049400
049500     IF FS-PRDMAE NOT = '00'
049600        MOVE PRR-OPERACION    TO LST-OPERACION
049700        MOVE PRR-ID-PRODUCTO  TO LST-ID-PRODUCTO
049800        MOVE ZEROS            TO LST-ID-CLIENTE
049900        MOVE 'CUENTA NO EXISTE' TO LST-MOTIVO
050000        PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
050100     ELSE
050200        IF PRD-SALDO NOT = ZEROS
050300           MOVE PRR-OPERACION    TO LST-OPERACION
050400           MOVE PRR-ID-PRODUCTO  TO LST-ID-PRODUCTO
050500           MOVE ZEROS            TO LST-ID-CLIENTE
050600           MOVE 'SALDO DISTINTO DE CERO - NO SE PUEDE ELIMINAR'
050700                                  TO LST-MOTIVO
050800           PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
050900        ELSE
051000           DELETE PRODUCTO-MAE
051100           ADD 1 TO WS-REG-BAJAS
051200        END-IF
051300     END-IF.
051400
051500 2500-BAJA-F. EXIT.
051600*----------------------------------------------------------------*
051700 9000-ESCRIBIR-ERROR.
051800
051900     ADD 1 TO WS-REG-ERRORES
052000     WRITE REG-PRDLST FROM WS-LIN-DETALLE.
052100
052200 9000-ESCRIBIR-ERROR-F. EXIT.
052300*----------------------------------------------------------------*
052400 9999-FINAL.
052500
052600     MOVE WS-REG-LEIDOS TO LST-TOT-LEIDOS
052700     WRITE REG-PRDLST FROM WS-LIN-TOTALES
052800
052900     DISPLAY 'PGMCTCAF - TOTAL LEIDOS    : ' WS-REG-LEIDOS
053000     DISPLAY 'PGMCTCAF - TOTAL ALTAS     : ' WS-REG-ALTAS
053100     DISPLAY 'PGMCTCAF - TOTAL CONSULTAS : ' WS-REG-CONSULTAS
053200     DISPLAY 'PGMCTCAF - TOTAL CAMBIOS   : ' WS-REG-CAMBIOS
053300     DISPLAY 'PGMCTCAF - TOTAL BAJAS     : ' WS-REG-BAJAS
053400     DISPLAY 'PGMCTCAF - TOTAL ERRORES   : ' WS-REG-ERRORES
053500
053600     CLOSE PRODUCTO-REQ
053700     CLOSE PRODUCTO-MAE
053800     CLOSE CLIENTE-MAE
053900     CLOSE PRODUCTO-LST.
054000
054100 9999-FINAL-F. EXIT.
