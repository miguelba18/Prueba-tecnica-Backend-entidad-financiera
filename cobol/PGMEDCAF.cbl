000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMEDCAF.
000300 AUTHOR.        D. PAZ.
000400 INSTALLATION.  CORP. FINANCIERA ANDINA - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.  AUGUST 1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO. SISTEMAS.
000800******************************************************************
000900*    PGMEDCAF - RUTINA DE CALCULO DE EDAD EN ANOS CUMPLIDOS      *
001000*    ================================================           *
001100*    SUBPROGRAMA DE USO COMUN, INVOCADO POR CALL DESDE           *
001200*    PGMCLCAF (ALTA Y MODIFICACION DE CLIENTES) PARA VALIDAR LA  *
001300*    REGLA DE MAYORIA DE EDAD (18 ANOS O MAS).                   *
001400*                                                                *
001500*    RECIBE LA FECHA DE NACIMIENTO Y LA FECHA DE PROCESO EN      *
001600*    FORMATO CCYYMMDD (AREA DE ENLACE CPEDADLK) Y DEVUELVE LOS   *
001700*    ANOS CUMPLIDOS, RESTANDO UN ANO SI EL MES/DIA DE PROCESO    *
001800*    TODAVIA NO ALCANZA AL MES/DIA DE NACIMIENTO EN EL ANO EN    *
001900*    CURSO.                                                     *
002000******************************************************************
002100*    HISTORIA DE CAMBIOS                                         *
002200*    ----------------------------------------------------------  *
002300*    19910814  D.PAZ       CREACION DEL SUBPROGRAMA - SE SACA LA *
002400*                          CUENTA DE EDAD QUE ANTES HACIA CADA   *
002500*                          PROGRAMA DE ALTAS POR SU CUENTA.      *
002600*                          TICKET CAF-0455.                      *
002700*    19960302  H.SOSA      CORRECCION: NO RESTABA EL ANO CUANDO  *
002800*                          EL MES DE PROCESO ES IGUAL AL MES DE  *
002900*                          NACIMIENTO Y EL DIA DE PROCESO ES     *
003000*                          MENOR. TICKET CAF-0512.                *
003100*    19981130  M.ACUNA     REMEDIACION Y2K - LA RESTA DE ANOS SE *
003200*                          HACIA SOBRE LOS 2 DIGITOS DE SIGLO    *
003300*                          RECORTADO; AHORA TRABAJA SIEMPRE      *
003400*                          CON CCYY DE 4 DIGITOS.                *
003500*                          TICKET CAF-Y2K-004.                   *
003600*    20110905  D.PAZ       SE REEMPLAZA EL AREA DE ENLACE LOCAL  *
003700*                          POR EL MIEMBRO COMUN CPEDADLK PARA    *
003800*                          QUE LO PUEDAN COMPARTIR OTROS         *
003900*                          PROGRAMAS DE ALTA. TICKET CAF-0740.   *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*----------------------------------------------------------------*
004800*    SUBPROGRAMA SIN ARCHIVOS PROPIOS - TRABAJA SOLO CON EL      *
004900*    AREA DE ENLACE.                                             *
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 WORKING-STORAGE SECTION.
005400*================================*
005500 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005600
005700 01  WS-AREA-TRABAJO.
005800     05  WS-EDAD-CALC        PIC 9(3) USAGE COMP.
005900     05  FILLER              PIC X(5).
006000
006100 01  WS-FECHA-SISTEMA        PIC 9(8).
006200 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
006300     05  WS-FECHA-SIS-CCYY   PIC 9(4).
006400     05  WS-FECHA-SIS-MM     PIC 9(2).
006500     05  WS-FECHA-SIS-DD     PIC 9(2).
006510 01  WS-FECHA-SISTEMA-R2 REDEFINES WS-FECHA-SISTEMA.
006520     05  WS-FECHA-SIS-CCAA   PIC 9(2).
006530     05  WS-FECHA-SIS-AA     PIC 9(2).
006540     05  WS-FECHA-SIS-MMDD   PIC 9(4).
006600
007400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007500*----------------------------------------------------------------*
007600 LINKAGE SECTION.
007700*================*
007800     COPY CPEDADLK.
007900*----------------------------------------------------------------*
008000 PROCEDURE DIVISION USING DA-EDADLK.
008100
008200 0000-PRINCIPAL.
008300
008400     PERFORM 1000-INICIO     THRU 1000-INICIO-F
008500     PERFORM 2000-CALCULAR   THRU 2000-CALCULAR-F
008600     PERFORM 9999-FINAL      THRU 9999-FINAL-F.
008700
008800 0000-PRINCIPAL-F. GOBACK.
008900*----------------------------------------------------------------*
009000 1000-INICIO.
009100
009200     MOVE ZEROS             TO RETURN-CODE
009250     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
009300
009900 1000-INICIO-F. EXIT.
011000*----------------------------------------------------------------*
011100 2000-CALCULAR.
011200
011300     COMPUTE WS-EDAD-CALC =
011310         EDL-FEC-PROC-CCYY - EDL-FEC-NAC-CCYY.
011400
011500*    SI TODAVIA NO SE CUMPLIO EL MES/DIA DE NACIMIENTO EN EL ANO
011600*    EN CURSO, SE RESTA UN ANO DE LA CUENTA ANTERIOR. TICKET
011700*    CAF-0512.
011800     IF EDL-FEC-PROC-MM < EDL-FEC-NAC-MM
011900        SUBTRACT 1 FROM WS-EDAD-CALC
012000     ELSE
012100        IF EDL-FEC-PROC-MM = EDL-FEC-NAC-MM AND
012200           EDL-FEC-PROC-DD < EDL-FEC-NAC-DD
012300           SUBTRACT 1 FROM WS-EDAD-CALC
012400        END-IF
012500     END-IF.
012600
012700     MOVE WS-EDAD-CALC TO EDL-EDAD-ANOS.
012800
012900     IF WS-EDAD-CALC >= 18
013000        SET EDL-ES-MAYOR-EDAD TO TRUE
013100     ELSE
013200        SET EDL-ES-MENOR-EDAD TO TRUE
013300     END-IF.
013400
013500 2000-CALCULAR-F. EXIT.
013600*----------------------------------------------------------------*
013700 9999-FINAL.
013800
013900     DISPLAY '  PGMEDCAF - EDAD CALCULADA: ' EDL-EDAD-ANOS
014000                                 ' MAYOR DE EDAD: ' EDL-SW-RESULTADO.
014100
014200 9999-FINAL-F. EXIT.
