000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTRCAF.
000300 AUTHOR.        R. OJEDA.
000400 INSTALLATION.  CORP. FINANCIERA ANDINA - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.  OCTOBER 1986.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO. SISTEMAS.
000800******************************************************************
000900*    PGMTRCAF - POSTEO DE TRANSACCIONES Y ESTADO DE CUENTA        *
001000*    ========================================================    *
001100*    LEE EL LOTE DE NOVEDADES DE TRANSACCIONES (TRANSACCION-REQ)  *
001200*    Y POR CADA RENGLON, SEGUN TRR-OPERACION, POSTEA UNA          *
001300*    CONSIGNACION, UN RETIRO O UNA TRANSFERENCIA CONTRA EL        *
001400*    MAESTRO DE PRODUCTOS (PRODUCTO-MAE), ACTUALIZANDO EL SALDO   *
001500*    Y GRABANDO EL ASIENTO CORRESPONDIENTE EN EL DIARIO           *
001600*    (TRANSACCION-JOR); O EMITE EL ESTADO DE CUENTA DE UNA        *
001700*    CUENTA (OPERACION EC), QUE NO MODIFICA SALDOS.               *
001800*                                                                *
001900*    LA TRANSFERENCIA GENERA DOS ASIENTOS EN EL DIARIO (DEBITO    *
002000*    EN LA CUENTA ORIGEN, CREDITO EN LA CUENTA DESTINO) - VER     *
002100*    PARRAFO 2430.                                                *
002200*                                                                *
002300*    EL DIARIO SE ABRE UNA VEZ COMO SECUENCIAL PURO (SIN CLAVE);  *
002400*    SE REABRE EN MODO LECTURA CUANDO SE PIDE UN ESTADO DE        *
002500*    CUENTA Y VUELVE A MODO EXTENSION PARA SEGUIR POSTEANDO -     *
002600*    VER PARRAFOS 2800 Y 2850.                                    *
002700******************************************************************
002800*    HISTORIA DE CAMBIOS                                         *
002900*    ----------------------------------------------------------  *
003000*    19861124  R.OJEDA     CREACION DEL PROGRAMA - SOLO           *
003100*                          CONSIGNACION Y RETIRO. TICKET          *
003200*                          CAF-0031.                              *
003300*    19901007  H.SOSA      SE AGREGA LA TRANSFERENCIA ENTRE       *
003400*                          CUENTAS. TICKET CAF-0301.              *
003500*    19960719  H.SOSA      EL RETIRO EN CUENTA DE AHORROS YA NO   *
003600*                          PUEDE DEJAR SALDO NEGATIVO; LA         *
003700*                          CUENTA CORRIENTE SI PUEDE QUEDAR EN    *
003800*                          DESCUBIERTO. TICKET CAF-0355.          *
003900*    19981130  M.ACUNA     REMEDIACION Y2K - FECHA-TRANSACCION    *
004000*                          PASA A CCYYMMDDHHMMSS DE 4 DIGITOS     *
004100*                          DE SIGLO. TICKET CAF-Y2K-004.          *
004200*    20040305  D.PAZ       SE AGREGA LA VALIDACION DE CUENTA      *
004300*                          ACTIVA ANTES DE POSTEAR CUALQUIER      *
004400*                          MOVIMIENTO. TICKET CAF-0587.           *
004500*    20150613  E.QUIROGA   SE AGREGA EL ESTADO DE CUENTA (OPER.   *
004600*                          EC) ORDENADO POR FECHA DESCENDENTE,    *
004700*                          ANTES SOLO SE EMITIA EN LINEA.         *
004800*                          TICKET CAF-0901.                       *
004900*    20180209  E.QUIROGA   SE AGREGA EL TOTAL DE MOVIMIENTOS Y    *
005000*                          EL NETO AL PIE DEL ESTADO DE CUENTA.   *
005100*                          TICKET CAF-1024.                      *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT TRANSACCION-REQ ASSIGN TO DDTRNREQ
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS FS-TRNREQ.
006300
006400     SELECT PRODUCTO-MAE    ASSIGN TO DDPRDMAE
006500         ORGANIZATION IS RELATIVE
006600         ACCESS MODE  IS DYNAMIC
006700         RELATIVE KEY IS WS-PRD-CHAVE
006800         FILE STATUS  IS FS-PRDMAE.
006900
007000     SELECT TRANSACCION-JOR ASSIGN TO DDTRNJOR
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS FS-TRNJOR.
007300
007400     SELECT TRANSACCION-LST ASSIGN TO DDTRNLST
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS FS-TRNLST.
007700
007800     SELECT TRN-ORDENADO    ASSIGN TO SORTWK1.
007900
008000******************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  TRANSACCION-REQ.
008500     COPY CPTRNREQ.
008600
008700 FD  PRODUCTO-MAE.
008800     COPY CPPRDMAE.
008900
009000 FD  TRANSACCION-JOR.
009100     COPY CPTRNJOR.
009200
009300 FD  TRANSACCION-LST
009400     RECORDING MODE IS F.
009500 01  REG-TRNLST              PIC X(132).
009600
009700*----------------------------------------------------------------*
009800*    ARCHIVO DE TRABAJO DEL SORT - RENGLONES DEL ESTADO DE       *
009900*    CUENTA ORDENADOS POR FECHA DESCENDENTE                     *
010000*----------------------------------------------------------------*
010100 SD  TRN-ORDENADO.
010200 01  WS-REG-ORDENADO.
010300     05  WTR-FEC-TRANSAC         PIC 9(14).
010400     05  WTR-TIPO-TRANSACCION    PIC X(20).
010500     05  WTR-TIPO-MOVIMIENTO     PIC X(20).
010600     05  WTR-MONTO               PIC S9(13)V99 USAGE COMP-3.
010700     05  WTR-DESCRIPCION         PIC X(500).
010800     05  WTR-NRO-CTA-ORIGEN      PIC X(10).
010900     05  WTR-NRO-CTA-DESTINO     PIC X(10).
011000     05  WTR-SALDO-DESPUES       PIC S9(13)V99 USAGE COMP-3.
011100     05  FILLER                  PIC X(8).
011200
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011500*================================*
011600 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011700
011800 77  FS-TRNREQ               PIC XX  VALUE SPACES.
011900 77  FS-PRDMAE               PIC XX  VALUE SPACES.
012000 77  FS-TRNJOR               PIC XX  VALUE SPACES.
012100 77  FS-TRNLST               PIC XX  VALUE SPACES.
012200
012300 77  WS-PRD-CHAVE            PIC 9(9) USAGE COMP.
012400 77  WS-PRD-CHAVE-DESTINO    PIC 9(9) USAGE COMP.
012500
012600 01  WS-PRODUCTO-DESTINO.
012700     05  WD-TIPO-CUENTA      PIC X(20).
012800     05  WD-NRO-CUENTA       PIC X(10).
012900     05  WD-ESTADO           PIC X(20).
013000     05  WD-SALDO            PIC S9(13)V99 USAGE COMP-3.
013100     05  WD-SALDO-NUEVO      PIC S9(13)V99 USAGE COMP-3.
013150
013160 77  WS-NRO-CTA-ORIGEN-AUX   PIC X(10).
013200
013300 77  WS-SW-FIN-REQ           PIC X   VALUE 'N'.
013400     88  WS-FIN-REQ                  VALUE 'Y'.
013500     88  WS-NO-FIN-REQ               VALUE 'N'.
013600
013700 77  WS-SW-FIN-JOR           PIC X   VALUE 'N'.
013800     88  WS-FIN-JOR                  VALUE 'Y'.
013900     88  WS-NO-FIN-JOR               VALUE 'N'.
014000
014100 77  WS-JOR-MODO-ACTUAL      PIC X   VALUE 'N'.
014200     88  WS-JOR-EN-EXTEND            VALUE 'E'.
014300     88  WS-JOR-EN-LECTURA           VALUE 'I'.
014400     88  WS-JOR-SIN-ABRIR            VALUE 'N'.
014500
014600 01  WS-CONTADORES.
014700     05  WS-REG-LEIDOS           PIC 9(7) USAGE COMP.
014800     05  WS-REG-CONSIGNACIONES   PIC 9(7) USAGE COMP.
014900     05  WS-REG-RETIROS          PIC 9(7) USAGE COMP.
015000     05  WS-REG-TRANSFERENCIAS   PIC 9(7) USAGE COMP.
015100     05  WS-REG-ESTADOS          PIC 9(7) USAGE COMP.
015200     05  WS-REG-ERRORES          PIC 9(7) USAGE COMP.
015300     05  WS-ULT-ID-TRANSACCION   PIC 9(9) USAGE COMP.
015400     05  FILLER                  PIC X(6).
015500
015600 01  WS-MONTO-TOTALES.
015700     05  WS-TOT-MTO-CONSIGNA     PIC S9(13)V99 USAGE COMP-3.
015800     05  WS-TOT-MTO-RETIRO       PIC S9(13)V99 USAGE COMP-3.
015900     05  WS-TOT-MTO-TRANSFER     PIC S9(13)V99 USAGE COMP-3.
016000
016100 01  WS-FECHA-HORA-PROCESO.
016200     05  WS-FHP-FECHA            PIC 9(8).
016300     05  WS-FHP-HORA             PIC 9(6).
016400 01  WS-FHP-FECHA-R REDEFINES WS-FECHA-HORA-PROCESO.
016500     05  WS-FHP-FEC-CCYY         PIC 9(4).
016600     05  WS-FHP-FEC-MM           PIC 9(2).
016700     05  WS-FHP-FEC-DD           PIC 9(2).
016800     05  FILLER                  PIC X(6).
016810 01  WS-FHP-HORA-R REDEFINES WS-FECHA-HORA-PROCESO.
016820     05  FILLER                  PIC X(8).
016830     05  WS-FHP-HOR-HH           PIC 9(2).
016840     05  WS-FHP-HOR-MN           PIC 9(2).
016850     05  WS-FHP-HOR-SS           PIC 9(2).
016900
017000 01  WS-TIMESTAMP-PROCESO        PIC 9(14).
017100 01  WS-TIMESTAMP-PROCESO-R REDEFINES WS-TIMESTAMP-PROCESO.
017200     05  WS-TSP-CCYY             PIC 9(4).
017300     05  WS-TSP-MM               PIC 9(2).
017400     05  WS-TSP-DD               PIC 9(2).
017500     05  WS-TSP-HH               PIC 9(2).
017600     05  WS-TSP-MN               PIC 9(2).
017700     05  WS-TSP-SS               PIC 9(2).
017800
017900*----------------------------------------------------------------*
018000*    AREA DE TRABAJO DEL ESTADO DE CUENTA EN CURSO                *
018100*----------------------------------------------------------------*
018200 77  WS-EC-ID-CUENTA             PIC 9(9) USAGE COMP.
018300 77  WS-EC-CONTADOR              PIC 9(7) USAGE COMP.
018400 01  WS-EC-NETO                  PIC S9(13)V99 USAGE COMP-3.
018500
018600*----------------------------------------------------------------*
018700*    LINEAS DEL LISTADO DE NOVEDADES CON ERROR                   *
018800*----------------------------------------------------------------*
018900 01  WS-LIN-TITULO.
019000     05  FILLER              PIC X(38) VALUE SPACES.
019100     05  FILLER              PIC X(56) VALUE
019200         'LISTADO DE NOVEDADES DE TRANSACCIONES CON ERROR - PGMTRCAF'.
019300     05  FILLER              PIC X(38) VALUE SPACES.
019400
019500 01  WS-LIN-ENCABEZADO.
019600     05  FILLER              PIC X(5)  VALUE 'OPER '.
019700     05  FILLER              PIC X(12) VALUE 'CTA ORIGEN  '.
019800     05  FILLER              PIC X(12) VALUE 'CTA DESTINO '.
019900     05  FILLER              PIC X(103) VALUE 'MOTIVO DE RECHAZO'.
020000
020100 01  WS-LIN-DETALLE.
020200     05  LST-OPERACION       PIC X(2).
020300     05  FILLER              PIC X(3)  VALUE SPACES.
020400     05  LST-ID-CTA-ORIGEN   PIC ZZZZZZZZ9.
020500     05  FILLER              PIC X(3)  VALUE SPACES.
020600     05  LST-ID-CTA-DESTINO  PIC ZZZZZZZZ9.
020700     05  FILLER              PIC X(3)  VALUE SPACES.
020800     05  LST-MOTIVO          PIC X(94).
020900
021000 01  WS-LIN-TOTALES.
021100     05  FILLER              PIC X(20) VALUE 'TOTAL LEIDOS......: '.
021200     05  LST-TOT-LEIDOS      PIC ZZZZZZ9.
021300     05  FILLER              PIC X(84) VALUE SPACES.
021400
021500*----------------------------------------------------------------*
021600*    LINEAS DEL ESTADO DE CUENTA                                 *
021700*----------------------------------------------------------------*
021800 01  WS-LIN-EC-TITULO.
021900     05  FILLER              PIC X(10) VALUE 'ESTADO DE '.
022000     05  FILLER              PIC X(15) VALUE 'CUENTA NUMERO: '.
022100     05  LST-EC-ID-CUENTA    PIC ZZZZZZZZ9.
022200     05  FILLER              PIC X(98) VALUE SPACES.
022300
022400 01  WS-LIN-EC-ENCABEZADO.
022500     05  FILLER              PIC X(15) VALUE 'FECHA/HORA     '.
022600     05  FILLER              PIC X(15) VALUE 'TIPO-TRANS     '.
022700     05  FILLER              PIC X(9)  VALUE 'MOVTO    '.
022800     05  FILLER              PIC X(15) VALUE 'MONTO          '.
022900     05  FILLER              PIC X(13) VALUE 'CTA ORIGEN   '.
023000     05  FILLER              PIC X(13) VALUE 'CTA DESTINO  '.
023100     05  FILLER              PIC X(15) VALUE 'SALDO DESPUES  '.
023200     05  FILLER              PIC X(37) VALUE SPACES.
023300
023400 01  WS-LIN-EC-DETALLE.
023500     05  LST-EC-FECHA        PIC 9(14).
023600     05  FILLER              PIC X(1)  VALUE SPACES.
023700     05  LST-EC-TIPO-TRN     PIC X(14).
023800     05  FILLER              PIC X(1)  VALUE SPACES.
023900     05  LST-EC-MOVTO        PIC X(8).
024000     05  FILLER              PIC X(1)  VALUE SPACES.
024100     05  LST-EC-MONTO        PIC ZZZZZZZZZZZ9.99-.
024200     05  FILLER              PIC X(1)  VALUE SPACES.
024300     05  LST-EC-CTA-ORIGEN   PIC X(10).
024400     05  FILLER              PIC X(1)  VALUE SPACES.
024500     05  LST-EC-CTA-DESTINO  PIC X(10).
024600     05  FILLER              PIC X(1)  VALUE SPACES.
024700     05  LST-EC-SALDO        PIC ZZZZZZZZZZZ9.99-.
024800     05  FILLER              PIC X(16) VALUE SPACES.
024900
025000 01  WS-LIN-EC-TRAILER.
025100     05  FILLER              PIC X(18) VALUE 'MOVIMIENTOS......: '.
025200     05  LST-EC-TOT-MOVTOS   PIC ZZZZZZ9.
025300     05  FILLER              PIC X(5)  VALUE SPACES.
025400     05  FILLER              PIC X(11) VALUE 'NETO......: '.
025500     05  LST-EC-NETO         PIC ZZZZZZZZZZZ9.99-.
025600     05  FILLER              PIC X(69) VALUE SPACES.
025700
025800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025900
026000******************************************************************
026100 PROCEDURE DIVISION.
026200
026300 0000-PRINCIPAL.
026400
026500     PERFORM 1000-INICIO       THRU 1000-INICIO-F
026600     PERFORM 2000-PROCESO      THRU 2000-PROCESO-F
026700                               UNTIL WS-FIN-REQ
026800     PERFORM 9999-FINAL        THRU 9999-FINAL-F.
026900
027000 0000-PRINCIPAL-F. GOBACK.
027100*----------------------------------------------------------------*
027200 1000-INICIO.
027300
027400     MOVE ZEROS          TO RETURN-CODE
027500     MOVE ZEROS          TO WS-CONTADORES
027600     MOVE ZEROS          TO WS-MONTO-TOTALES
027700     SET WS-NO-FIN-REQ   TO TRUE
027800     SET WS-JOR-SIN-ABRIR TO TRUE
027900
028000     OPEN INPUT  TRANSACCION-REQ
028100     OPEN OUTPUT TRANSACCION-LST
028200     OPEN I-O    PRODUCTO-MAE
028300
028400     IF FS-TRNREQ NOT = '00' OR FS-PRDMAE NOT = '00'
028500        DISPLAY '*** ERROR EN OPEN - TRNREQ: ' FS-TRNREQ
028600                 ' PRDMAE: ' FS-PRDMAE
028700        MOVE 9999 TO RETURN-CODE
028800        SET WS-FIN-REQ TO TRUE
028900     END-IF
029000
029100     WRITE REG-TRNLST FROM WS-LIN-TITULO
029200     WRITE REG-TRNLST FROM WS-LIN-ENCABEZADO
029300
029400     PERFORM 1100-DETERMINAR-ULTIMO-ID
029500                               THRU 1100-DETERMINAR-ULTIMO-ID-F
029600
029700     IF NOT WS-FIN-REQ
029800        PERFORM 2100-LEER-REQ  THRU 2100-LEER-REQ-F
029900     END-IF.
030000
030100 1000-INICIO-F. EXIT.
030200*----------------------------------------------------------------*
030300 1100-DETERMINAR-ULTIMO-ID.
030400
030500*    SE RECORRE EL DIARIO UNA VEZ AL INICIO DEL LOTE PARA SABER
030600*    CUAL FUE EL ULTIMO ID-TRANSACCION GRABADO - EL ARCHIVO ES
030700*    SECUENCIAL PURO, NO TIENE CLAVE. TICKET CAF-0031.
030800     MOVE ZEROS TO WS-ULT-ID-TRANSACCION
030900
031000     OPEN INPUT TRANSACCION-JOR
031100
031200     IF FS-TRNJOR = '35'
031300*       EL DIARIO TODAVIA NO EXISTE - SE CREA VACIO EN EL PRIMER
031400*       LOTE DE LA INSTALACION.
031500        CLOSE TRANSACCION-JOR
031600        OPEN OUTPUT TRANSACCION-JOR
031700        CLOSE TRANSACCION-JOR
031800        SET WS-JOR-SIN-ABRIR TO TRUE
031900     ELSE
032000        SET WS-NO-FIN-JOR TO TRUE
032100        PERFORM 1120-LEER-SIGUIENTE THRU 1120-LEER-SIGUIENTE-F
032120            UNTIL WS-FIN-JOR
032800        CLOSE TRANSACCION-JOR
032900        SET WS-JOR-SIN-ABRIR TO TRUE
033000     END-IF.
033100
033200 1100-DETERMINAR-ULTIMO-ID-F. EXIT.
033210*----------------------------------------------------------------*
033220 1120-LEER-SIGUIENTE.
033230
033240     READ TRANSACCION-JOR
033250        AT END SET WS-FIN-JOR TO TRUE
033260        NOT AT END
033270           MOVE TRN-ID-TRANSACCION TO WS-ULT-ID-TRANSACCION
033280     END-READ.
033290
033295 1120-LEER-SIGUIENTE-F. EXIT.
033300*----------------------------------------------------------------*
033400 2000-PROCESO.
033500
033600     EVALUATE TRUE
033700        WHEN TRR-OP-CONSIGNACION
033800           PERFORM 2200-CONSIGNACION  THRU 2200-CONSIGNACION-F
033900        WHEN TRR-OP-RETIRO
034000           PERFORM 2300-RETIRO        THRU 2300-RETIRO-F
034100        WHEN TRR-OP-TRANSFERENCIA
034200           PERFORM 2400-TRANSFERENCIA THRU 2400-TRANSFERENCIA-F
034300        WHEN TRR-OP-ESTADO-CUENTA
034400           PERFORM 2500-ESTADO-CUENTA THRU 2500-ESTADO-CUENTA-F
034500        WHEN OTHER
034600           MOVE 'OPERACION DE NOVEDAD NO RECONOCIDA'
034700                               TO LST-MOTIVO
034800           PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
034900     END-EVALUATE
035000
035100     PERFORM 2100-LEER-REQ      THRU 2100-LEER-REQ-F.
035200
035300 2000-PROCESO-F. EXIT.
035400*----------------------------------------------------------------*
035500 2100-LEER-REQ.
035600
035700     READ TRANSACCION-REQ
035800
035900     EVALUATE FS-TRNREQ
036000        WHEN '00'
036100           ADD 1 TO WS-REG-LEIDOS
036200        WHEN '10'
036300           SET WS-FIN-REQ TO TRUE
036400        WHEN OTHER
036500           DISPLAY '*** ERROR EN LECTURA TRANSACCION-REQ: ' FS-TRNREQ
036600           SET WS-FIN-REQ TO TRUE
036700     END-EVALUATE.
036800
036900 2100-LEER-REQ-F. EXIT.
037000*----------------------------------------------------------------*
037100 2200-CONSIGNACION.
037200
037300     MOVE SPACES TO LST-MOTIVO
037350
037360     IF TRR-MONTO NOT > ZEROS
037370        MOVE 'MONTO DEBE SER MAYOR A CERO' TO LST-MOTIVO
037380     END-IF
037390
037400     IF LST-MOTIVO = SPACES
037410        MOVE TRR-ID-CTA-ORIGEN TO WS-PRD-CHAVE
037420        READ PRODUCTO-MAE
037430        IF FS-PRDMAE NOT = '00'
037440           MOVE 'CUENTA NO EXISTE' TO LST-MOTIVO
037450        ELSE
037460           IF NOT PRD-ESTADO-ACTIVA
037470              MOVE 'CUENTA NO ESTA ACTIVA' TO LST-MOTIVO
037480           END-IF
037490        END-IF
037495     END-IF
038400
038500     IF LST-MOTIVO = SPACES
038600        COMPUTE PRD-SALDO = PRD-SALDO + TRR-MONTO
038700        PERFORM 2210-POSTEAR-ASIENTO THRU 2210-POSTEAR-ASIENTO-F
038800        ADD TRR-MONTO TO WS-TOT-MTO-CONSIGNA
038900        ADD 1 TO WS-REG-CONSIGNACIONES
039000     ELSE
039100        MOVE TRR-OPERACION        TO LST-OPERACION
039200        MOVE TRR-ID-CTA-ORIGEN    TO LST-ID-CTA-ORIGEN
039300        MOVE ZEROS                TO LST-ID-CTA-DESTINO
039400        PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
039500     END-IF.
039600
039700 2200-CONSIGNACION-F. EXIT.
039800*----------------------------------------------------------------*
039900 2210-POSTEAR-ASIENTO.
040000
040100*    GRABA EL ASIENTO DE CONSIGNACION EN EL DIARIO Y REESCRIBE EL
040200*    MAESTRO DE PRODUCTOS CON EL SALDO YA ACTUALIZADO POR EL
040300*    LLAMADOR. TICKET CAF-0031.
040400     REWRITE REG-PRDMAE
040500
040600     ADD 1 TO WS-ULT-ID-TRANSACCION
040700     PERFORM 2800-ASEGURAR-JOR-EXTEND THRU 2800-ASEGURAR-JOR-EXTEND-F
040800     MOVE WS-ULT-ID-TRANSACCION TO TRN-ID-TRANSACCION
040900     MOVE 'CONSIGNACION'           TO TRN-TIPO-TRANSACCION
041000     SET TRN-ES-CREDITO            TO TRUE
041100     MOVE TRR-MONTO                TO TRN-MONTO
041200     PERFORM 2440-ASIGNAR-DESCRIPCION
041300                               THRU 2440-ASIGNAR-DESCRIPCION-F
041400     PERFORM 2460-SELLAR-FECHA THRU 2460-SELLAR-FECHA-F
041500     MOVE TRR-ID-CTA-ORIGEN        TO TRN-ID-CTA-ORIGEN
041600     MOVE PRD-NRO-CUENTA           TO TRN-NRO-CTA-ORIGEN
041700     MOVE ZEROS                    TO TRN-ID-CTA-DESTINO
041800     MOVE SPACES                   TO TRN-NRO-CTA-DESTINO
041900     MOVE PRD-SALDO                TO TRN-SALDO-DESPUES
042000
042100     WRITE REG-TRNJOR.
042200
042300 2210-POSTEAR-ASIENTO-F. EXIT.
042400*----------------------------------------------------------------*
042500 2300-RETIRO.
042600
042700     MOVE SPACES TO LST-MOTIVO
042750
042760     IF TRR-MONTO NOT > ZEROS
042770        MOVE 'MONTO DEBE SER MAYOR A CERO' TO LST-MOTIVO
042780     END-IF
042790
042800     IF LST-MOTIVO = SPACES
042810        MOVE TRR-ID-CTA-ORIGEN TO WS-PRD-CHAVE
042820        READ PRODUCTO-MAE
042830        IF FS-PRDMAE NOT = '00'
042840           MOVE 'CUENTA NO EXISTE' TO LST-MOTIVO
042850        ELSE
042860           IF NOT PRD-ESTADO-ACTIVA
042870              MOVE 'CUENTA NO ESTA ACTIVA' TO LST-MOTIVO
042880           END-IF
042890        END-IF
042895     END-IF
043800
043900     IF LST-MOTIVO = SPACES AND PRD-TIPO-AHORROS
044000        IF (PRD-SALDO - TRR-MONTO) < 0
044100           MOVE 'SALDO INSUFICIENTE PARA EL RETIRO' TO LST-MOTIVO
044200        END-IF
044300     END-IF
044400
044500     IF LST-MOTIVO = SPACES
044600        COMPUTE PRD-SALDO = PRD-SALDO - TRR-MONTO
044700        PERFORM 2310-POSTEAR-ASIENTO THRU 2310-POSTEAR-ASIENTO-F
044800        ADD TRR-MONTO TO WS-TOT-MTO-RETIRO
044900        ADD 1 TO WS-REG-RETIROS
045000     ELSE
045100        MOVE TRR-OPERACION        TO LST-OPERACION
045200        MOVE TRR-ID-CTA-ORIGEN    TO LST-ID-CTA-ORIGEN
045300        MOVE ZEROS                TO LST-ID-CTA-DESTINO
045400        PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
045500     END-IF.
045600
045700 2300-RETIRO-F. EXIT.
045800*----------------------------------------------------------------*
045900 2310-POSTEAR-ASIENTO.
046000
046100     REWRITE REG-PRDMAE
046200
046300     ADD 1 TO WS-ULT-ID-TRANSACCION
046400     PERFORM 2800-ASEGURAR-JOR-EXTEND THRU 2800-ASEGURAR-JOR-EXTEND-F
046500     MOVE WS-ULT-ID-TRANSACCION TO TRN-ID-TRANSACCION
046600     MOVE 'RETIRO'                 TO TRN-TIPO-TRANSACCION
046700     SET TRN-ES-DEBITO             TO TRUE
046800     MOVE TRR-MONTO                TO TRN-MONTO
046900     PERFORM 2440-ASIGNAR-DESCRIPCION
047000                               THRU 2440-ASIGNAR-DESCRIPCION-F
047100     PERFORM 2460-SELLAR-FECHA THRU 2460-SELLAR-FECHA-F
047200     MOVE TRR-ID-CTA-ORIGEN        TO TRN-ID-CTA-ORIGEN
047300     MOVE PRD-NRO-CUENTA           TO TRN-NRO-CTA-ORIGEN
047400     MOVE ZEROS                    TO TRN-ID-CTA-DESTINO
047500     MOVE SPACES                   TO TRN-NRO-CTA-DESTINO
047600     MOVE PRD-SALDO                TO TRN-SALDO-DESPUES
047700
047800     WRITE REG-TRNJOR.
047900
048000 2310-POSTEAR-ASIENTO-F. EXIT.
048100*----------------------------------------------------------------*
048200 2400-TRANSFERENCIA.
048300
048400     MOVE SPACES TO LST-MOTIVO
048450
048460     IF TRR-MONTO < 0.01
048470        MOVE 'MONTO DEBE SER MAYOR O IGUAL A 0.01' TO LST-MOTIVO
048480     END-IF
048490
048600     IF LST-MOTIVO = SPACES AND TRR-ID-CTA-ORIGEN = TRR-ID-CTA-DESTINO
048700        MOVE 'CUENTA ORIGEN Y DESTINO SON LA MISMA' TO LST-MOTIVO
048800     END-IF
048900
049000     IF LST-MOTIVO = SPACES
049100        MOVE TRR-ID-CTA-ORIGEN TO WS-PRD-CHAVE
049200        READ PRODUCTO-MAE
049300        IF FS-PRDMAE NOT = '00'
049400           MOVE 'CUENTA ORIGEN NO EXISTE' TO LST-MOTIVO
049500        ELSE
049600           IF NOT PRD-ESTADO-ACTIVA
049700              MOVE 'CUENTA ORIGEN NO ESTA ACTIVA' TO LST-MOTIVO
049800           END-IF
049900        END-IF
050000     END-IF
050100
050200     IF LST-MOTIVO = SPACES AND PRD-TIPO-AHORROS
050300        IF (PRD-SALDO - TRR-MONTO) < 0
050400           MOVE 'SALDO INSUFICIENTE EN LA CUENTA ORIGEN'
050500                               TO LST-MOTIVO
050600        END-IF
050700     END-IF
050800
050900     IF LST-MOTIVO = SPACES
051000        PERFORM 2410-LEER-DESTINO THRU 2410-LEER-DESTINO-F
051100     END-IF
051200
051300     IF LST-MOTIVO = SPACES
051400        COMPUTE PRD-SALDO = PRD-SALDO - TRR-MONTO
051500        PERFORM 2420-POSTEAR-DEBITO THRU 2420-POSTEAR-DEBITO-F
051600        PERFORM 2430-POSTEAR-CREDITO THRU 2430-POSTEAR-CREDITO-F
051700        ADD TRR-MONTO TO WS-TOT-MTO-TRANSFER
051800        ADD 1 TO WS-REG-TRANSFERENCIAS
051900     ELSE
052000        MOVE TRR-OPERACION        TO LST-OPERACION
052100        MOVE TRR-ID-CTA-ORIGEN    TO LST-ID-CTA-ORIGEN
052200        MOVE TRR-ID-CTA-DESTINO   TO LST-ID-CTA-DESTINO
052300        PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
052400     END-IF.
052500
052600 2400-TRANSFERENCIA-F. EXIT.
052700*----------------------------------------------------------------*
052800 2410-LEER-DESTINO.
052900
053000*    SE GUARDA UNA COPIA DE LOS DATOS DE LA CUENTA DESTINO ANTES
053100*    DE VOLVER A POSICIONAR EL MAESTRO SOBRE LA CUENTA ORIGEN
053200*    PARA POSTEAR EL DEBITO. TICKET CAF-0301.
053300     MOVE TRR-ID-CTA-DESTINO TO WS-PRD-CHAVE-DESTINO
053400     MOVE WS-PRD-CHAVE-DESTINO TO WS-PRD-CHAVE
053500     READ PRODUCTO-MAE
053600
053700     IF FS-PRDMAE NOT = '00'
053800        MOVE 'CUENTA DESTINO NO EXISTE' TO LST-MOTIVO
053900     ELSE
054000        IF NOT PRD-ESTADO-ACTIVA
054100           MOVE 'CUENTA DESTINO NO ESTA ACTIVA' TO LST-MOTIVO
054200        ELSE
054300           MOVE PRD-TIPO-CUENTA  TO WD-TIPO-CUENTA
054400           MOVE PRD-NRO-CUENTA   TO WD-NRO-CUENTA
054500           MOVE PRD-ESTADO       TO WD-ESTADO
054600           MOVE PRD-SALDO        TO WD-SALDO
054700        END-IF
054800     END-IF
054900
055000     IF LST-MOTIVO = SPACES
055100        MOVE TRR-ID-CTA-ORIGEN TO WS-PRD-CHAVE
055200        READ PRODUCTO-MAE
055300     END-IF.
055400
055500 2410-LEER-DESTINO-F. EXIT.
055600*----------------------------------------------------------------*
055700 2420-POSTEAR-DEBITO.
055750
055760     MOVE PRD-NRO-CUENTA TO WS-NRO-CTA-ORIGEN-AUX
055800
055900     REWRITE REG-PRDMAE
056000
056100     ADD 1 TO WS-ULT-ID-TRANSACCION
056200     PERFORM 2800-ASEGURAR-JOR-EXTEND THRU 2800-ASEGURAR-JOR-EXTEND-F
056300     MOVE WS-ULT-ID-TRANSACCION TO TRN-ID-TRANSACCION
056400     MOVE 'TRANSFERENCIA'          TO TRN-TIPO-TRANSACCION
056500     SET TRN-ES-DEBITO             TO TRUE
056600     MOVE TRR-MONTO                TO TRN-MONTO
056700     MOVE TRR-DESCRIPCION          TO TRN-DESCRIPCION
056800     IF TRN-DESCRIPCION = SPACES
056900        STRING 'TRANSFERENCIA A CUENTA ' DELIMITED BY SIZE
057000               WD-NRO-CUENTA        DELIMITED BY SIZE
057100               INTO TRN-DESCRIPCION
057200     END-IF
057300     PERFORM 2460-SELLAR-FECHA THRU 2460-SELLAR-FECHA-F
057400     MOVE TRR-ID-CTA-ORIGEN        TO TRN-ID-CTA-ORIGEN
057500     MOVE PRD-NRO-CUENTA           TO TRN-NRO-CTA-ORIGEN
057600     MOVE TRR-ID-CTA-DESTINO       TO TRN-ID-CTA-DESTINO
057700     MOVE WD-NRO-CUENTA            TO TRN-NRO-CTA-DESTINO
057800     MOVE PRD-SALDO                TO TRN-SALDO-DESPUES
057900
058000     WRITE REG-TRNJOR.
058100
058200 2420-POSTEAR-DEBITO-F. EXIT.
058300*----------------------------------------------------------------*
058400 2430-POSTEAR-CREDITO.
058500
058600*    SE REPOSICIONA EL MAESTRO SOBRE LA CUENTA DESTINO PARA
058700*    ACREDITARLE EL IMPORTE Y GRABAR EL SEGUNDO ASIENTO DEL PAR.
058800*    TICKET CAF-0301.
058900     MOVE WS-PRD-CHAVE-DESTINO TO WS-PRD-CHAVE
059000     READ PRODUCTO-MAE
059100
059200     COMPUTE PRD-SALDO = PRD-SALDO + TRR-MONTO
059300     REWRITE REG-PRDMAE
059400
059500     ADD 1 TO WS-ULT-ID-TRANSACCION
059600     MOVE WS-ULT-ID-TRANSACCION TO TRN-ID-TRANSACCION
059700     MOVE 'TRANSFERENCIA'          TO TRN-TIPO-TRANSACCION
059800     SET TRN-ES-CREDITO            TO TRUE
059900     MOVE TRR-MONTO                TO TRN-MONTO
060000     MOVE TRR-DESCRIPCION          TO TRN-DESCRIPCION
060100     IF TRN-DESCRIPCION = SPACES
060200        STRING 'TRANSFERENCIA DESDE CUENTA ' DELIMITED BY SIZE
060300               WS-NRO-CTA-ORIGEN-AUX DELIMITED BY SIZE
060400               INTO TRN-DESCRIPCION
060500     END-IF
060600     PERFORM 2460-SELLAR-FECHA THRU 2460-SELLAR-FECHA-F
060700     MOVE TRR-ID-CTA-DESTINO       TO TRN-ID-CTA-ORIGEN
060800     MOVE PRD-NRO-CUENTA           TO TRN-NRO-CTA-ORIGEN
060900     MOVE TRR-ID-CTA-ORIGEN        TO TRN-ID-CTA-DESTINO
061000     MOVE WS-NRO-CTA-ORIGEN-AUX     TO TRN-NRO-CTA-DESTINO
061100     MOVE PRD-SALDO                TO TRN-SALDO-DESPUES
061200
061300     WRITE REG-TRNJOR.
061400
061500 2430-POSTEAR-CREDITO-F. EXIT.
061600*----------------------------------------------------------------*
061700 2440-ASIGNAR-DESCRIPCION.
061800
061900     MOVE TRR-DESCRIPCION TO TRN-DESCRIPCION
062000
062100     IF TRN-DESCRIPCION = SPACES
062200        EVALUATE TRUE
062300           WHEN TRR-OP-CONSIGNACION
062400              MOVE 'CONSIGNACION' TO TRN-DESCRIPCION
062500           WHEN TRR-OP-RETIRO
062600              MOVE 'RETIRO'       TO TRN-DESCRIPCION
062700        END-EVALUATE
062800     END-IF.
062900
063000 2440-ASIGNAR-DESCRIPCION-F. EXIT.
063100*----------------------------------------------------------------*
063200 2460-SELLAR-FECHA.
063300
063400     ACCEPT WS-FHP-FECHA FROM DATE YYYYMMDD
063500     MOVE WS-FHP-FEC-CCYY TO WS-TSP-CCYY
063600     MOVE WS-FHP-FEC-MM   TO WS-TSP-MM
063700     MOVE WS-FHP-FEC-DD   TO WS-TSP-DD
063800     ACCEPT WS-FHP-HORA FROM TIME
063900     MOVE WS-FHP-HORA(1:2) TO WS-TSP-HH
064000     MOVE WS-FHP-HORA(3:2) TO WS-TSP-MN
064100     MOVE WS-FHP-HORA(5:2) TO WS-TSP-SS
064200     MOVE WS-TIMESTAMP-PROCESO TO TRN-FEC-TRANSAC.
064300
064400 2460-SELLAR-FECHA-F. EXIT.
064500*----------------------------------------------------------------*
064600 2500-ESTADO-CUENTA.
064700
064800     MOVE SPACES TO LST-MOTIVO
064900     MOVE TRR-ID-CTA-ORIGEN TO WS-PRD-CHAVE
065000     READ PRODUCTO-MAE
065100
065200     IF FS-PRDMAE NOT = '00'
065300        MOVE 'CUENTA NO EXISTE' TO LST-MOTIVO
065400     END-IF
065500
065600     IF LST-MOTIVO NOT = SPACES
065700        MOVE TRR-OPERACION        TO LST-OPERACION
065800        MOVE TRR-ID-CTA-ORIGEN    TO LST-ID-CTA-ORIGEN
065900        MOVE ZEROS                TO LST-ID-CTA-DESTINO
066000        PERFORM 9000-ESCRIBIR-ERROR THRU 9000-ESCRIBIR-ERROR-F
066100     ELSE
066200        MOVE TRR-ID-CTA-ORIGEN TO WS-EC-ID-CUENTA
066300        MOVE ZEROS             TO WS-EC-CONTADOR
066400        MOVE ZEROS             TO WS-EC-NETO
066500
066600        PERFORM 2850-ASEGURAR-JOR-LECTURA
066700                               THRU 2850-ASEGURAR-JOR-LECTURA-F
066800
066900        SORT TRN-ORDENADO ON DESCENDING KEY WTR-FEC-TRANSAC
067000            INPUT PROCEDURE IS 3100-CARGAR-MOVIMIENTOS
067100                               THRU 3100-CARGAR-MOVIMIENTOS-F
067200            OUTPUT PROCEDURE IS 3200-EMITIR-REPORTE
067300                               THRU 3200-EMITIR-REPORTE-F
067400
067500        ADD 1 TO WS-REG-ESTADOS
067600
067700        MOVE TRR-ID-CTA-ORIGEN TO WS-PRD-CHAVE
067800        READ PRODUCTO-MAE
067900     END-IF.
068000
068100 2500-ESTADO-CUENTA-F. EXIT.
068200*----------------------------------------------------------------*
068300 2800-ASEGURAR-JOR-EXTEND.
068400
068500*    EL DIARIO SE ABRE EN MODO EXTENSION PARA SEGUIR POSTEANDO;
068600*    SI ESTABA ABIERTO EN MODO LECTURA (POR UN ESTADO DE CUENTA
068700*    ANTERIOR EN EL MISMO LOTE) SE CIERRA PRIMERO. TICKET
068800*    CAF-0901.
068900     IF WS-JOR-EN-LECTURA
069000        CLOSE TRANSACCION-JOR
069100     END-IF
069200
069300     IF NOT WS-JOR-EN-EXTEND
069400        OPEN EXTEND TRANSACCION-JOR
069500        SET WS-JOR-EN-EXTEND TO TRUE
069600     END-IF.
069700
069800 2800-ASEGURAR-JOR-EXTEND-F. EXIT.
069900*----------------------------------------------------------------*
070000 2850-ASEGURAR-JOR-LECTURA.
070100
070200     IF WS-JOR-EN-EXTEND
070300        CLOSE TRANSACCION-JOR
070400     END-IF
070500
070600     IF NOT WS-JOR-EN-LECTURA
070700        OPEN INPUT TRANSACCION-JOR
070800        SET WS-JOR-EN-LECTURA TO TRUE
070900     END-IF.
071000
071100 2850-ASEGURAR-JOR-LECTURA-F. EXIT.
071200*----------------------------------------------------------------*
071300 3100-CARGAR-MOVIMIENTOS.
071400
071500*    RECORRE TODO EL DIARIO UNA VEZ Y LIBERA AL SORT SOLO LOS
071600*    ASIENTOS DE LA CUENTA PEDIDA. TICKET CAF-0901.
071700     SET WS-NO-FIN-JOR TO TRUE
071800
071900     PERFORM 3120-LEER-Y-FILTRAR THRU 3120-LEER-Y-FILTRAR-F
071920         UNTIL WS-FIN-JOR.
073800
073900 3100-CARGAR-MOVIMIENTOS-F. EXIT.
073910*----------------------------------------------------------------*
073920 3120-LEER-Y-FILTRAR.
073930
073940     READ TRANSACCION-JOR
073950        AT END
073960           SET WS-FIN-JOR TO TRUE
073970        NOT AT END
073980           IF TRN-ID-CTA-ORIGEN  = WS-EC-ID-CUENTA OR
073990              TRN-ID-CTA-DESTINO = WS-EC-ID-CUENTA
074000              MOVE TRN-FEC-TRANSAC      TO WTR-FEC-TRANSAC
074010              MOVE TRN-TIPO-TRANSACCION TO WTR-TIPO-TRANSACCION
074020              MOVE TRN-TIPO-MOVIMIENTO  TO WTR-TIPO-MOVIMIENTO
074030              MOVE TRN-MONTO            TO WTR-MONTO
074040              MOVE TRN-DESCRIPCION      TO WTR-DESCRIPCION
074050              MOVE TRN-NRO-CTA-ORIGEN   TO WTR-NRO-CTA-ORIGEN
074060              MOVE TRN-NRO-CTA-DESTINO  TO WTR-NRO-CTA-DESTINO
074070              MOVE TRN-SALDO-DESPUES    TO WTR-SALDO-DESPUES
074080              RELEASE WS-REG-ORDENADO
074090           END-IF
074095     END-READ.
074098
074099 3120-LEER-Y-FILTRAR-F. EXIT.
074100*----------------------------------------------------------------*
074110 3200-EMITIR-REPORTE.
074200
074300*    RECIBE DEL SORT LOS ASIENTOS YA ORDENADOS POR FECHA
074400*    DESCENDENTE Y LOS IMPRIME; ACUMULA CONTADOR Y NETO PARA EL
074500*    RENGLON DE PIE. TICKET CAF-1024.
074600     MOVE WS-EC-ID-CUENTA TO LST-EC-ID-CUENTA
074700     WRITE REG-TRNLST FROM WS-LIN-EC-TITULO
074800     WRITE REG-TRNLST FROM WS-LIN-EC-ENCABEZADO
074900
075000     SET WS-NO-FIN-JOR TO TRUE
075100     PERFORM 3220-DEVOLVER-SIGUIENTE THRU 3220-DEVOLVER-SIGUIENTE-F
075120         UNTIL WS-FIN-JOR
077200
077300     MOVE WS-EC-CONTADOR TO LST-EC-TOT-MOVTOS
077400     MOVE WS-EC-NETO     TO LST-EC-NETO
077500     WRITE REG-TRNLST FROM WS-LIN-EC-TRAILER.
077600
077700 3200-EMITIR-REPORTE-F. EXIT.
077710*----------------------------------------------------------------*
077720 3220-DEVOLVER-SIGUIENTE.
077730
077740     RETURN TRN-ORDENADO
077750        AT END
077760           SET WS-FIN-JOR TO TRUE
077770        NOT AT END
077780           ADD 1 TO WS-EC-CONTADOR
077790           IF WTR-TIPO-MOVIMIENTO = 'CREDITO'
077800              ADD WTR-MONTO TO WS-EC-NETO
077810           ELSE
077820              SUBTRACT WTR-MONTO FROM WS-EC-NETO
077830           END-IF
077840           MOVE WTR-FEC-TRANSAC        TO LST-EC-FECHA
077850           MOVE WTR-TIPO-TRANSACCION   TO LST-EC-TIPO-TRN
077860           MOVE WTR-TIPO-MOVIMIENTO    TO LST-EC-MOVTO
077870           MOVE WTR-MONTO              TO LST-EC-MONTO
077880           MOVE WTR-NRO-CTA-ORIGEN     TO LST-EC-CTA-ORIGEN
077890           MOVE WTR-NRO-CTA-DESTINO    TO LST-EC-CTA-DESTINO
077900           MOVE WTR-SALDO-DESPUES      TO LST-EC-SALDO
077910           WRITE REG-TRNLST FROM WS-LIN-EC-DETALLE
077920     END-RETURN.
077930
077940 3220-DEVOLVER-SIGUIENTE-F. EXIT.
077950*----------------------------------------------------------------*
077960 9000-ESCRIBIR-ERROR.
078000
078100     ADD 1 TO WS-REG-ERRORES
078200     WRITE REG-TRNLST FROM WS-LIN-DETALLE.
078300
078400 9000-ESCRIBIR-ERROR-F. EXIT.
078500*----------------------------------------------------------------*
078600 9999-FINAL.
078700
078800     MOVE WS-REG-LEIDOS TO LST-TOT-LEIDOS
078900     WRITE REG-TRNLST FROM WS-LIN-TOTALES
079000
079100     DISPLAY 'PGMTRCAF - TOTAL LEIDOS         : ' WS-REG-LEIDOS
079200     DISPLAY 'PGMTRCAF - TOTAL CONSIGNACIONES : '
079300                           WS-REG-CONSIGNACIONES
079400                           ' MONTO: ' WS-TOT-MTO-CONSIGNA
079500     DISPLAY 'PGMTRCAF - TOTAL RETIROS        : ' WS-REG-RETIROS
079600                           ' MONTO: ' WS-TOT-MTO-RETIRO
079700     DISPLAY 'PGMTRCAF - TOTAL TRANSFERENCIAS : '
079800                           WS-REG-TRANSFERENCIAS
079900                           ' MONTO: ' WS-TOT-MTO-TRANSFER
080000     DISPLAY 'PGMTRCAF - TOTAL ESTADOS CUENTA : ' WS-REG-ESTADOS
080100     DISPLAY 'PGMTRCAF - TOTAL ERRORES        : ' WS-REG-ERRORES
080200
080300     CLOSE TRANSACCION-REQ
080400     CLOSE PRODUCTO-MAE
080500     CLOSE TRANSACCION-LST
080600
080700     IF WS-JOR-EN-EXTEND OR WS-JOR-EN-LECTURA
080800        CLOSE TRANSACCION-JOR
080900     END-IF.
081000
081100 9999-FINAL-F. EXIT.
